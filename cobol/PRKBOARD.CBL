000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  PRKBOARD.                                                   
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEV Center.                                          
000500 DATE-WRITTEN. 02/11/88.                                                  
000600 DATE-COMPILED. 02/11/88.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                        
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM PRODUCES THE END-OF-RUN AVAILABILITY AND          
001300*          STATUS REPORT FOR THE PARKING LOT.  IT READS THE FINAL         
001400*          SLOT MASTER WRITTEN BY PRKTXNUP AT THE END OF THE              
001500*          TRANSACTION RUN AND BUILDS, FOR EACH FLOOR AND EACH            
001600*          VEHICLE TYPE, THE AVAILABLE/TOTAL SLOT COUNTS USED FOR         
001700*          THE FULL BOARD, THE COMPACT VIEW AND THE PER-FLOOR             
001800*          SLOT MAP.  THIS PROGRAM TAKES NO TRANSACTION INPUT -           
001900*          IT IS STRICTLY A READ-ONLY REPORT OFF THE FINAL STATE          
002000*          OF THE LOT.                                                    
002100*                                                                         
002200******************************************************************        
002300         INPUT FILE   (FINAL SLOT MASTER)  -  PRKSLOT.SLTMSTR             
002400         OUTPUT FILE  (AVAILABILITY RPT)   -  PRKBOARD.AVAILRPT           
002500         DUMP FILE                         -  SYSOUT                      
002600******************************************************************        
002700*                   C H A N G E   L O G                        *          
002800******************************************************************        
002900* 02/11/88  JTS ORIGINAL - FULL BOARD AND PER-FLOOR LINES ONLY   *        
003000* 07/19/88  JTS ADDED COMPACT VIEW PER FRONT-DESK REQUEST        *        
003100* 01/30/89  RH  ADDED PER-FLOOR SLOT MAP (400-SERIES BECAME      *        
003200*               500-SERIES TO LEAVE ROOM)                       *         
003300* 08/14/90  JTK TICKET #4201 - FOOTER OCCUPANCY PERCENT WAS      *        
003400*               TRUNCATING INSTEAD OF ROUNDING                  *         
003500* 05/06/91  JTK SPLIT STATUS LABEL LOGIC INTO ITS OWN PARAGRAPH  *        
003600*               FOR REUSE BY PRKTXNUP CONTROL TOTALS REPORT      *        
003700* 09/23/92  RH  SLOT MAP LINE WAS OVERFLOWING ON FLOORS OVER 80  *        
003800*               SLOTS OF ONE TYPE - CAPPED SYMBOL COUNT AT 100   *        
003900* 12/01/98  LMW Y2K REMEDIATION - HEADER DATE WAS TWO-DIGIT      *        
004000*               YEAR, WIDENED HDR-YY TO FOUR DIGITS              *        
004100* 02/23/99  LMW CONFIRMED FOR Y2K SIGN-OFF PACKAGE, REQ #Y2K-120 *        
004200* 06/02/00  DRP TICKET #6104 - RESERVED SLOTS WERE MAPPING AS    *        
004300*               AVAILABLE (.) ON THE SLOT MAP, ADDED "R" SYMBOL  *        
004400******************************************************************        
004500                                                                        
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-390.                                                
004900 OBJECT-COMPUTER. IBM-390.                                                
005000 SPECIAL-NAMES.                                                           
005100     C01 IS NEXT-PAGE.                                                    
005200     UPSI-0 ON  STATUS IS PRKBOARD-TRACE-ON                               
005300            OFF STATUS IS PRKBOARD-TRACE-OFF.                             
005400                                                                        
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT SYSOUT                                                        
005800     ASSIGN TO UT-S-SYSOUT                                                
005900       ORGANIZATION IS SEQUENTIAL.                                        
006000                                                                        
006100     SELECT SLOT-MASTER-IN                                                
006200     ASSIGN TO UT-S-SLTIN                                                 
006300       ACCESS MODE IS SEQUENTIAL                                          
006400       FILE STATUS IS SFCODE.                                             
006500                                                                        
006600     SELECT AVAILABILITY-REPORT                                           
006700     ASSIGN TO UT-S-AVAILRPT                                              
006800       ACCESS MODE IS SEQUENTIAL                                          
006900       FILE STATUS IS RFCODE.                                             
007000                                                                        
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300 FD  SYSOUT                                                               
007400     RECORDING MODE IS F                                                  
007500     LABEL RECORDS ARE STANDARD                                           
007600     RECORD CONTAINS 100 CHARACTERS                                       
007700     BLOCK CONTAINS 0 RECORDS                                             
007800     DATA RECORD IS SYSOUT-REC.                                           
007900 01  SYSOUT-REC                  PIC X(100).                              
008000                                                                        
008100****** THIS FILE IS THE FINAL SLOT MASTER WRITTEN BY PRKTXNUP             
008200****** AT END OF THE TRANSACTION RUN - ONE ROW PER SLOT                   
008300 FD  SLOT-MASTER-IN                                                       
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD                                           
008600     RECORD CONTAINS 80 CHARACTERS                                        
008700     BLOCK CONTAINS 0 RECORDS                                             
008800     DATA RECORD IS SLOT-MASTER-IN-REC.                                   
008900 01  SLOT-MASTER-IN-REC           PIC X(80).                              
009000                                                                        
009100 FD  AVAILABILITY-REPORT                                                  
009200     RECORDING MODE IS F                                                  
009300     LABEL RECORDS ARE STANDARD                                           
009400     RECORD CONTAINS 132 CHARACTERS                                       
009500     BLOCK CONTAINS 0 RECORDS                                             
009600     DATA RECORD IS AVAIL-RPT-REC.                                        
009700 01  AVAIL-RPT-REC                PIC X(132).                             
009800                                                                        
009900 WORKING-STORAGE SECTION.                                                 
010000 01  FILE-STATUS-CODES.                                                   
010100     05  SFCODE                  PIC X(2).                                
010200         88  SLOT-READ               VALUE SPACES.                        
010300         88  NO-MORE-SLOTS           VALUE "10".                          
010400     05  RFCODE                  PIC X(2).                                
010500         88  RPT-WRITE               VALUE SPACES.                        
010600                                                                        
010700 01  COUNTERS-AND-SWITCHES.                                               
010800     05  WS-LINES                PIC 9(3)  COMP VALUE ZERO.               
010900     05  WS-PAGES                PIC 9(3)  COMP VALUE 1.                  
011000     05  WS-MAP-VEH-TYPE         PIC 9(1)  COMP.                          
011100     05  WS-MAP-SYMBOL-CNT       PIC 9(3)  COMP.                          
011200     05  SMIDX                   PIC 9(3)  COMP.                          
011300     05  WS-FLOOR-ROW-FOUND-SW   PIC X(1).                                
011400         88  FLOOR-ROW-FOUND         VALUE "Y".                           
011500     05  WS-GRAND-2W-AVAIL       PIC 9(5)  COMP.                          
011600     05  WS-GRAND-2W-TOTAL       PIC 9(5)  COMP.                          
011700     05  WS-GRAND-4W-AVAIL       PIC 9(5)  COMP.                          
011800     05  WS-GRAND-4W-TOTAL       PIC 9(5)  COMP.                          
011900     05  WS-GRAND-6W-AVAIL       PIC 9(5)  COMP.                          
012000     05  WS-GRAND-6W-TOTAL       PIC 9(5)  COMP.                          
012100     05  WS-GRAND-AVAIL-ALL      PIC 9(6)  COMP.                          
012200     05  WS-GRAND-TOTAL-ALL      PIC 9(6)  COMP.                          
012300     05  WS-OCC-PCT              PIC 9(3)  COMP.                          
012400     05  WS-OCC-STATUS           PIC X(12).                               
012500                                                                        
012600 01  WS-DATE                     PIC 9(6).                                
012700 01  WS-DATE-GROUP REDEFINES WS-DATE.                                     
012800     05  WDG-YY                  PIC 9(2).                                
012900     05  WDG-MM                  PIC 9(2).                                
013000     05  WDG-DD                  PIC 9(2).                                
013100                                                                        
013200 01  WS-HDR-REC.                                                          
013300     05  FILLER                  PIC X(1) VALUE SPACES.                   
013400     05  HDR-DATE.                                                        
013500         10  HDR-YY              PIC 9(4).                                
013600         10  DASH-1              PIC X(1) VALUE "-".                      
013700         10  HDR-MM              PIC 9(2).                                
013800         10  DASH-2              PIC X(1) VALUE "-".                      
013900         10  HDR-DD              PIC 9(2).                                
014000     05  FILLER                  PIC X(15) VALUE SPACES.                  
014100     05  FILLER                  PIC X(50) VALUE                          
014200         "PARKING LOT AVAILABILITY AND STATUS BOARD".                     
014300     05  FILLER                  PIC X(26) VALUE                          
014400         "PAGE NUMBER:" JUSTIFIED RIGHT.                                  
014500     05  PAGE-NBR-O              PIC ZZ9.                                 
014600                                                                        
014700 01  WS-COLM-HDR-REC.                                                     
014800     05  FILLER          PIC X(8)  VALUE "FLOOR".                         
014900     05  FILLER          PIC X(16) VALUE "2W AVAIL/TOTAL".                
015000     05  FILLER          PIC X(16) VALUE "4W AVAIL/TOTAL".                
015100     05  FILLER          PIC X(16) VALUE "6W AVAIL/TOTAL".                
015200     05  FILLER          PIC X(22) VALUE "FLOOR AVAIL/TOTAL".             
015300                                                                        
015400 01  WS-DETAIL-LINE.                                                      
015500     05  FLR-NUM-O               PIC ZZ9.                                 
015600     05  FILLER                  PIC X(3) VALUE SPACES.                   
015700     05  D-2W-AVAIL-O            PIC ZZZ9.                                
015800     05  FILLER                  PIC X(1) VALUE "/".                      
015900     05  D-2W-TOTAL-O            PIC ZZZ9.                                
016000     05  FILLER                  PIC X(4) VALUE SPACES.                   
016100     05  D-4W-AVAIL-O            PIC ZZZ9.                                
016200     05  FILLER                  PIC X(1) VALUE "/".                      
016300     05  D-4W-TOTAL-O            PIC ZZZ9.                                
016400     05  FILLER                  PIC X(4) VALUE SPACES.                   
016500     05  D-6W-AVAIL-O            PIC ZZZ9.                                
016600     05  FILLER                  PIC X(1) VALUE "/".                      
016700     05  D-6W-TOTAL-O            PIC ZZZ9.                                
016800     05  FILLER                  PIC X(4) VALUE SPACES.                   
016900     05  D-FLR-AVAIL-O           PIC ZZZ9.                                
017000     05  FILLER                  PIC X(1) VALUE "/".                      
017100     05  D-FLR-TOTAL-O           PIC ZZZ9.                                
017200     05  FILLER                  PIC X(84) VALUE SPACES.                  
017300                                                                        
017400* THE COMPACT VIEW REUSES THE SAME PRINT-LINE AREA AS THE FULL            
017500* BOARD DETAIL LINE - ONLY ONE OF THE TWO SHAPES IS EVER WRITTEN          
017600* FOR A GIVEN LINE, SO THE SPACE IS SHARED RATHER THAN DOUBLED.           
017700 01  WS-COMPACT-LINE REDEFINES WS-DETAIL-LINE.                            
017800     05  C-TYPE-O                PIC X(12).                               
017900     05  FILLER                  PIC X(4) VALUE SPACES.                   
018000     05  C-AVAIL-O               PIC ZZZ9.                                
018100     05  FILLER                  PIC X(4) VALUE SPACES.                   
018200     05  C-FLAG-O                PIC X(9).                                
018300     05  FILLER                  PIC X(99) VALUE SPACES.                  
018400                                                                        
018500 01  WS-FOOTER-LINE.                                                      
018600     05  FILLER          PIC X(18) VALUE "TOTAL AVAILABLE: ".             
018700     05  FTR-AVAIL-O             PIC ZZZZZ9.                              
018800     05  FILLER                  PIC X(4) VALUE SPACES.                   
018900     05  FILLER          PIC X(16) VALUE "TOTAL CAPACITY: ".              
019000     05  FTR-TOTAL-O             PIC ZZZZZ9.                              
019100     05  FILLER                  PIC X(4) VALUE SPACES.                   
019200     05  FILLER                  PIC X(12) VALUE "OCCUPANCY: ".           
019300     05  FTR-OCCPCT-O            PIC ZZ9.                                 
019400     05  FILLER                  PIC X(3) VALUE "%  ".                    
019500     05  FTR-STATUS-O            PIC X(12).                               
019600     05  FILLER                  PIC X(45) VALUE SPACES.                  
019700                                                                        
019800 01  WS-SLOTMAP-RPT-REC.                                                  
019900     05  FILLER                  PIC X(3)  VALUE SPACES.                  
020000     05  SLOTMAP-FLOOR-O         PIC ZZ9.                                 
020100     05  FILLER                  PIC X(2)  VALUE SPACES.                  
020200     05  SLOTMAP-TYPE-O          PIC X(2).                                
020300     05  FILLER                  PIC X(2)  VALUE SPACES.                  
020400     05  SLOTMAP-SYMBOL OCCURS 100 TIMES                                  
020500                                 PIC X(1).                                
020600     05  FILLER                  PIC X(22) VALUE SPACES.                  
020700                                                                        
020800 01  WS-BLANK-LINE.                                                       
020900     05  FILLER                  PIC X(132) VALUE SPACES.                 
021000                                                                        
021100 01  FLOOR-AVAIL-TABLE.                                                   
021200     05  FAT-COUNT               PIC 9(3)  COMP VALUE ZERO.               
021300     05  FAT-ENTRY OCCURS 200 TIMES                                       
021400             INDEXED BY FAT-IDX.                                          
021500         10  FAT-FLOOR-NUM       PIC 9(03).                               
021600         10  FAT-2W-AVAIL        PIC 9(4)  COMP.                          
021700         10  FAT-2W-TOTAL        PIC 9(4)  COMP.                          
021800         10  FAT-4W-AVAIL        PIC 9(4)  COMP.                          
021900         10  FAT-4W-TOTAL        PIC 9(4)  COMP.                          
022000         10  FAT-6W-AVAIL        PIC 9(4)  COMP.                          
022100         10  FAT-6W-TOTAL        PIC 9(4)  COMP.                          
022200                                                                        
022300     COPY PRKSLOT.                                                        
022400     COPY PRKABEND.                                                       
022500                                                                        
022600 PROCEDURE DIVISION.                                                      
022700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
022800     PERFORM 100-MAINLINE THRU 100-EXIT                                   
022900         VARYING SLT-IDX FROM 1 BY 1 UNTIL SLT-IDX > SLT-COUNT.           
023000     PERFORM 200-PER-FLOOR-LINE THRU 200-EXIT.                            
023100     PERFORM 300-FULL-BOARD-FOOTER THRU 300-EXIT.                         
023200     PERFORM 400-COMPACT-VIEW THRU 400-EXIT.                              
023300     PERFORM 500-SLOT-MAP THRU 500-EXIT.                                  
023400     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
023500     MOVE ZERO TO RETURN-CODE.                                            
023600     GOBACK.                                                              
023700                                                                        
023800 000-HOUSEKEEPING.                                                        
023900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
024000     DISPLAY "******** BEGIN JOB PRKBOARD ********".                      
024100     ACCEPT WS-DATE FROM DATE.                                            
024200     MOVE WDG-YY TO HDR-YY.                                               
024300     MOVE WDG-MM TO HDR-MM.                                               
024400     MOVE WDG-DD TO HDR-DD.                                               
024500                                                                        
024600     MOVE +1 TO WS-LINES.                                                 
024700     MOVE ZERO TO FAT-COUNT, SLT-COUNT.                                   
024800     OPEN INPUT SLOT-MASTER-IN.                                           
024900     OPEN OUTPUT AVAILABILITY-REPORT, SYSOUT.                             
025000                                                                        
025100     PERFORM 050-LOAD-SLOT-MSTR THRU 050-EXIT                             
025200         UNTIL NO-MORE-SLOTS.                                             
025300 000-EXIT.                                                                
025400     EXIT.                                                                
025500                                                                        
025600 050-LOAD-SLOT-MSTR.                                                      
025700     MOVE "050-LOAD-SLOT-MSTR" TO PARA-NAME.                              
025800     READ SLOT-MASTER-IN INTO SLOT-MASTER-REC                             
025900         AT END                                                           
026000         MOVE "10" TO SFCODE                                              
026100         GO TO 050-EXIT                                                   
026200     END-READ.                                                            
026300                                                                        
026400     ADD 1 TO SLT-COUNT.                                                  
026500     MOVE SLOT-MASTER-REC TO SLT-ENTRY(SLT-COUNT).                        
026600 050-EXIT.                                                                
026700     EXIT.                                                                
026800                                                                        
026900 100-MAINLINE.                                                            
027000     MOVE "100-MAINLINE" TO PARA-NAME.                                    
027100     PERFORM 160-FIND-FLOOR-ROW THRU 160-EXIT.                            
027200                                                                        
027300     IF SLT-VEHICLE-TYPE(SLT-IDX) = 2                                     
027400         ADD 1 TO FAT-2W-TOTAL(FAT-IDX)                                   
027500         IF SLT-OCCUPIED(SLT-IDX) = "N"                                   
027600            AND SLT-RESERVED(SLT-IDX) = "N"                               
027700             ADD 1 TO FAT-2W-AVAIL(FAT-IDX)                               
027800         END-IF                                                           
027900     ELSE                                                                 
028000     IF SLT-VEHICLE-TYPE(SLT-IDX) = 4                                     
028100         ADD 1 TO FAT-4W-TOTAL(FAT-IDX)                                   
028200         IF SLT-OCCUPIED(SLT-IDX) = "N"                                   
028300            AND SLT-RESERVED(SLT-IDX) = "N"                               
028400             ADD 1 TO FAT-4W-AVAIL(FAT-IDX)                               
028500         END-IF                                                           
028600     ELSE                                                                 
028700     IF SLT-VEHICLE-TYPE(SLT-IDX) = 6                                     
028800         ADD 1 TO FAT-6W-TOTAL(FAT-IDX)                                   
028900         IF SLT-OCCUPIED(SLT-IDX) = "N"                                   
029000            AND SLT-RESERVED(SLT-IDX) = "N"                               
029100             ADD 1 TO FAT-6W-AVAIL(FAT-IDX)                               
029200         END-IF                                                           
029300     END-IF.                                                              
029400 100-EXIT.                                                                
029500     EXIT.                                                                
029600                                                                        
029700 160-FIND-FLOOR-ROW.                                                      
029800     MOVE "N" TO WS-FLOOR-ROW-FOUND-SW.                                   
029900     PERFORM 165-CHECK-ONE-FLOOR-ROW THRU 165-EXIT                        
030000         VARYING FAT-IDX FROM 1 BY 1                                      
030100         UNTIL FAT-IDX > FAT-COUNT OR FLOOR-ROW-FOUND.                    
030200                                                                        
030300     IF NOT FLOOR-ROW-FOUND                                               
030400         ADD 1 TO FAT-COUNT                                               
030500         SET FAT-IDX TO FAT-COUNT                                         
030600         MOVE SLT-FLOOR-NUM(SLT-IDX) TO FAT-FLOOR-NUM(FAT-IDX)            
030700         MOVE ZERO TO FAT-2W-AVAIL(FAT-IDX), FAT-2W-TOTAL(FAT-IDX)        
030800         MOVE ZERO TO FAT-4W-AVAIL(FAT-IDX), FAT-4W-TOTAL(FAT-IDX)        
030900         MOVE ZERO TO FAT-6W-AVAIL(FAT-IDX), FAT-6W-TOTAL(FAT-IDX)        
031000     END-IF.                                                              
031100 160-EXIT.                                                                
031200     EXIT.                                                                
031300                                                                        
031400 165-CHECK-ONE-FLOOR-ROW.                                                 
031500     IF FAT-FLOOR-NUM(FAT-IDX) = SLT-FLOOR-NUM(SLT-IDX)                   
031600         MOVE "Y" TO WS-FLOOR-ROW-FOUND-SW.                               
031700 165-EXIT.                                                                
031800     EXIT.                                                                
031900                                                                        
032000 200-PER-FLOOR-LINE.                                                      
032100     MOVE "200-PER-FLOOR-LINE" TO PARA-NAME.                              
032200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
032300     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                            
032400                                                                        
032500     PERFORM 250-WRITE-ONE-FLOOR-LINE THRU 250-EXIT                       
032600         VARYING FAT-IDX FROM 1 BY 1 UNTIL FAT-IDX > FAT-COUNT.           
032700 200-EXIT.                                                                
032800     EXIT.                                                                
032900                                                                        
033000 250-WRITE-ONE-FLOOR-LINE.                                                
033100     MOVE FAT-FLOOR-NUM(FAT-IDX)   TO FLR-NUM-O.                          
033200     MOVE FAT-2W-AVAIL(FAT-IDX)    TO D-2W-AVAIL-O.                       
033300     MOVE FAT-2W-TOTAL(FAT-IDX)    TO D-2W-TOTAL-O.                       
033400     MOVE FAT-4W-AVAIL(FAT-IDX)    TO D-4W-AVAIL-O.                       
033500     MOVE FAT-4W-TOTAL(FAT-IDX)    TO D-4W-TOTAL-O.                       
033600     MOVE FAT-6W-AVAIL(FAT-IDX)    TO D-6W-AVAIL-O.                       
033700     MOVE FAT-6W-TOTAL(FAT-IDX)    TO D-6W-TOTAL-O.                       
033800                                                                        
033900     COMPUTE D-FLR-AVAIL-O = FAT-2W-AVAIL(FAT-IDX)                        
034000         + FAT-4W-AVAIL(FAT-IDX) + FAT-6W-AVAIL(FAT-IDX).                 
034100     COMPUTE D-FLR-TOTAL-O = FAT-2W-TOTAL(FAT-IDX)                        
034200         + FAT-4W-TOTAL(FAT-IDX) + FAT-6W-TOTAL(FAT-IDX).                 
034300                                                                        
034400     WRITE AVAIL-RPT-REC FROM WS-DETAIL-LINE                              
034500         AFTER ADVANCING 1.                                               
034600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
034700     ADD 1 TO WS-LINES.                                                   
034800                                                                        
034900     ADD FAT-2W-AVAIL(FAT-IDX) TO WS-GRAND-2W-AVAIL.                      
035000     ADD FAT-2W-TOTAL(FAT-IDX) TO WS-GRAND-2W-TOTAL.                      
035100     ADD FAT-4W-AVAIL(FAT-IDX) TO WS-GRAND-4W-AVAIL.                      
035200     ADD FAT-4W-TOTAL(FAT-IDX) TO WS-GRAND-4W-TOTAL.                      
035300     ADD FAT-6W-AVAIL(FAT-IDX) TO WS-GRAND-6W-AVAIL.                      
035400     ADD FAT-6W-TOTAL(FAT-IDX) TO WS-GRAND-6W-TOTAL.                      
035500 250-EXIT.                                                                
035600     EXIT.                                                                
035700                                                                        
035800 300-FULL-BOARD-FOOTER.                                                   
035900     MOVE "300-FULL-BOARD-FOOTER" TO PARA-NAME.                           
036000     COMPUTE WS-GRAND-AVAIL-ALL = WS-GRAND-2W-AVAIL                       
036100         + WS-GRAND-4W-AVAIL + WS-GRAND-6W-AVAIL.                         
036200     COMPUTE WS-GRAND-TOTAL-ALL = WS-GRAND-2W-TOTAL                       
036300         + WS-GRAND-4W-TOTAL + WS-GRAND-6W-TOTAL.                         
036400                                                                        
036500     PERFORM 350-OCCUPANCY-STATUS THRU 350-EXIT.                          
036600                                                                        
036700     MOVE WS-GRAND-AVAIL-ALL TO FTR-AVAIL-O.                              
036800     MOVE WS-GRAND-TOTAL-ALL TO FTR-TOTAL-O.                              
036900     MOVE WS-OCC-PCT         TO FTR-OCCPCT-O.                             
037000     MOVE WS-OCC-STATUS      TO FTR-STATUS-O.                             
037100                                                                        
037200     WRITE AVAIL-RPT-REC FROM WS-BLANK-LINE                               
037300         AFTER ADVANCING 1.                                               
037400     WRITE AVAIL-RPT-REC FROM WS-FOOTER-LINE                              
037500         AFTER ADVANCING 1.                                               
037600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
037700     ADD 2 TO WS-LINES.                                                   
037800 300-EXIT.                                                                
037900     EXIT.                                                                
038000                                                                        
038100 350-OCCUPANCY-STATUS.                                                    
038200     MOVE "350-OCCUPANCY-STATUS" TO PARA-NAME.                            
038300     IF WS-GRAND-TOTAL-ALL = ZERO                                         
038400         MOVE ZERO TO WS-OCC-PCT                                          
038500     ELSE                                                                 
038600         COMPUTE WS-OCC-PCT ROUNDED =                                     
038700             ((WS-GRAND-TOTAL-ALL - WS-GRAND-AVAIL-ALL)                   
038800                 / WS-GRAND-TOTAL-ALL) * 100                              
038900     END-IF.                                                              
039000                                                                        
039100     IF WS-OCC-PCT >= 90                                                  
039200         MOVE "ALMOST FULL" TO WS-OCC-STATUS                              
039300     ELSE                                                                 
039400     IF WS-OCC-PCT >= 70                                                  
039500         MOVE "FILLING UP" TO WS-OCC-STATUS                               
039600     ELSE                                                                 
039700     IF WS-OCC-PCT >= 50                                                  
039800         MOVE "MODERATE" TO WS-OCC-STATUS                                 
039900     ELSE                                                                 
040000         MOVE "AVAILABLE" TO WS-OCC-STATUS                                
040100     END-IF.                                                              
040200 350-EXIT.                                                                
040300     EXIT.                                                                
040400                                                                        
040500 400-COMPACT-VIEW.                                                        
040600     MOVE "400-COMPACT-VIEW" TO PARA-NAME.                                
040700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
040800                                                                        
040900     MOVE "TWO WHEELER "  TO C-TYPE-O.                                    
041000     MOVE WS-GRAND-2W-AVAIL TO C-AVAIL-O.                                 
041100     IF WS-GRAND-2W-AVAIL = ZERO                                          
041200         MOVE "FULL     " TO C-FLAG-O                                     
041300     ELSE                                                                 
041400         MOVE "AVAILABLE" TO C-FLAG-O                                     
041500     END-IF.                                                              
041600     WRITE AVAIL-RPT-REC FROM WS-COMPACT-LINE                             
041700         AFTER ADVANCING 1.                                               
041800                                                                        
041900     MOVE "FOUR WHEELER" TO C-TYPE-O.                                     
042000     MOVE WS-GRAND-4W-AVAIL TO C-AVAIL-O.                                 
042100     IF WS-GRAND-4W-AVAIL = ZERO                                          
042200         MOVE "FULL     " TO C-FLAG-O                                     
042300     ELSE                                                                 
042400         MOVE "AVAILABLE" TO C-FLAG-O                                     
042500     END-IF.                                                              
042600     WRITE AVAIL-RPT-REC FROM WS-COMPACT-LINE                             
042700         AFTER ADVANCING 1.                                               
042800                                                                        
042900     MOVE "SIX WHEELER " TO C-TYPE-O.                                     
043000     MOVE WS-GRAND-6W-AVAIL TO C-AVAIL-O.                                 
043100     IF WS-GRAND-6W-AVAIL = ZERO                                          
043200         MOVE "FULL     " TO C-FLAG-O                                     
043300     ELSE                                                                 
043400         MOVE "AVAILABLE" TO C-FLAG-O                                     
043500     END-IF.                                                              
043600     WRITE AVAIL-RPT-REC FROM WS-COMPACT-LINE                             
043700         AFTER ADVANCING 1.                                               
043800                                                                        
043900     ADD 3 TO WS-LINES.                                                   
044000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
044100 400-EXIT.                                                                
044200     EXIT.                                                                
044300                                                                        
044400 500-SLOT-MAP.                                                            
044500     MOVE "500-SLOT-MAP" TO PARA-NAME.                                    
044600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
044700                                                                        
044800     PERFORM 520-SLOT-MAP-ONE-FLOOR THRU 520-EXIT                         
044900         VARYING FAT-IDX FROM 1 BY 1 UNTIL FAT-IDX > FAT-COUNT.           
045000 500-EXIT.                                                                
045100     EXIT.                                                                
045200                                                                        
045300 520-SLOT-MAP-ONE-FLOOR.                                                  
045400     MOVE 2 TO WS-MAP-VEH-TYPE.                                           
045500     MOVE "2W" TO SLOTMAP-TYPE-O.                                         
045600     PERFORM 550-BUILD-SLOT-SYMBOLS THRU 550-EXIT.                        
045700     PERFORM 560-WRITE-SLOTMAP-LINE THRU 560-EXIT.                        
045800                                                                        
045900     MOVE 4 TO WS-MAP-VEH-TYPE.                                           
046000     MOVE "4W" TO SLOTMAP-TYPE-O.                                         
046100     PERFORM 550-BUILD-SLOT-SYMBOLS THRU 550-EXIT.                        
046200     PERFORM 560-WRITE-SLOTMAP-LINE THRU 560-EXIT.                        
046300                                                                        
046400     MOVE 6 TO WS-MAP-VEH-TYPE.                                           
046500     MOVE "6W" TO SLOTMAP-TYPE-O.                                         
046600     PERFORM 550-BUILD-SLOT-SYMBOLS THRU 550-EXIT.                        
046700     PERFORM 560-WRITE-SLOTMAP-LINE THRU 560-EXIT.                        
046800 520-EXIT.                                                                
046900     EXIT.                                                                
047000                                                                        
047100 550-BUILD-SLOT-SYMBOLS.                                                  
047200     MOVE ZERO TO WS-MAP-SYMBOL-CNT.                                      
047300     PERFORM 555-CLEAR-ONE-SYMBOL THRU 555-EXIT                           
047400         VARYING SMIDX FROM 1 BY 1 UNTIL SMIDX > 100.                     
047500     PERFORM 557-SCAN-ONE-SLOT THRU 557-EXIT                              
047600         VARYING SLT-IDX FROM 1 BY 1 UNTIL SLT-IDX > SLT-COUNT.           
047700 550-EXIT.                                                                
047800     EXIT.                                                                
047900                                                                        
048000 555-CLEAR-ONE-SYMBOL.                                                    
048100     MOVE SPACE TO SLOTMAP-SYMBOL(SMIDX).                                 
048200 555-EXIT.                                                                
048300     EXIT.                                                                
048400                                                                        
048500 557-SCAN-ONE-SLOT.                                                       
048600     IF SLT-FLOOR-NUM(SLT-IDX) NOT = FAT-FLOOR-NUM(FAT-IDX)               
048700         GO TO 557-EXIT.                                                  
048800     IF SLT-VEHICLE-TYPE(SLT-IDX) NOT = WS-MAP-VEH-TYPE                   
048900         GO TO 557-EXIT.                                                  
049000                                                                        
049100     ADD 1 TO WS-MAP-SYMBOL-CNT.                                          
049200     IF WS-MAP-SYMBOL-CNT > 100                                           
049300         GO TO 557-EXIT.                                                  
049400                                                                        
049500     IF SLT-OCCUPIED(SLT-IDX) = "Y"                                       
049600         MOVE "X" TO SLOTMAP-SYMBOL(WS-MAP-SYMBOL-CNT)                    
049700     ELSE                                                                 
049800     IF SLT-RESERVED(SLT-IDX) = "Y"                                       
049900         MOVE "R" TO SLOTMAP-SYMBOL(WS-MAP-SYMBOL-CNT)                    
050000     ELSE                                                                 
050100         MOVE "." TO SLOTMAP-SYMBOL(WS-MAP-SYMBOL-CNT)                    
050200     END-IF.                                                              
050300 557-EXIT.                                                                
050400     EXIT.                                                                
050500                                                                        
050600 560-WRITE-SLOTMAP-LINE.                                                  
050700     MOVE FAT-FLOOR-NUM(FAT-IDX) TO SLOTMAP-FLOOR-O.                      
050800     WRITE AVAIL-RPT-REC FROM WS-SLOTMAP-RPT-REC                          
050900         AFTER ADVANCING 1.                                               
051000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
051100     ADD 1 TO WS-LINES.                                                   
051200 560-EXIT.                                                                
051300     EXIT.                                                                
051400                                                                        
051500 600-PAGE-BREAK.                                                          
051600     WRITE AVAIL-RPT-REC FROM WS-BLANK-LINE.                              
051700     WRITE AVAIL-RPT-REC FROM WS-BLANK-LINE.                              
051800 600-EXIT.                                                                
051900     EXIT.                                                                
052000                                                                        
052100 700-WRITE-PAGE-HDR.                                                      
052200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
052300     WRITE AVAIL-RPT-REC FROM WS-BLANK-LINE                               
052400         AFTER ADVANCING 1.                                               
052500     MOVE WS-PAGES TO PAGE-NBR-O.                                         
052600     WRITE AVAIL-RPT-REC FROM WS-HDR-REC                                  
052700         AFTER ADVANCING NEXT-PAGE.                                       
052800     MOVE ZERO TO WS-LINES.                                               
052900     ADD 1 TO WS-PAGES.                                                   
053000     WRITE AVAIL-RPT-REC FROM WS-BLANK-LINE                               
053100         AFTER ADVANCING 1.                                               
053200 700-EXIT.                                                                
053300     EXIT.                                                                
053400                                                                        
053500 720-WRITE-COLM-HDR.                                                      
053600     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                              
053700     WRITE AVAIL-RPT-REC FROM WS-COLM-HDR-REC                             
053800         AFTER ADVANCING 2.                                               
053900     ADD 1 TO WS-LINES.                                                   
054000 720-EXIT.                                                                
054100     EXIT.                                                                
054200                                                                        
054300 790-CHECK-PAGINATION.                                                    
054400     IF WS-LINES > 50                                                     
054500         PERFORM 600-PAGE-BREAK THRU 600-EXIT                             
054600         MOVE ZERO TO WS-LINES                                            
054700         ADD 1 TO WS-LINES                                                
054800     END-IF.                                                              
054900 790-EXIT.                                                                
055000     EXIT.                                                                
055100                                                                        
055200 900-CLEANUP.                                                             
055300     MOVE "900-CLEANUP" TO PARA-NAME.                                     
055400     CLOSE SLOT-MASTER-IN, AVAILABILITY-REPORT, SYSOUT.                   
055500     DISPLAY "** SLOTS READ **".                                          
055600     DISPLAY SLT-COUNT.                                                   
055700     DISPLAY "******** NORMAL END OF JOB PRKBOARD ********".              
055800 900-EXIT.                                                                
055900     EXIT.                                                                
056000                                                                        
056100 1000-ABEND-RTN.                                                          
056200     WRITE SYSOUT-REC FROM ABEND-REC.                                     
056300     CLOSE SLOT-MASTER-IN, AVAILABILITY-REPORT, SYSOUT.                   
056400     DISPLAY "*** ABNORMAL END OF JOB-PRKBOARD ***" UPON CONSOLE.         
056500     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
