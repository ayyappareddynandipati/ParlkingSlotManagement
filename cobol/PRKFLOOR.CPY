000100******************************************************************        
000200* COPYBOOK PRKFLOOR                                              *        
000300* FLOOR MASTER RECORD AND IN-MEMORY FLOOR TABLE.                 *        
000400* ONE ENTRY PER FLOOR OF THE LOT.  LOADED AT THE START OF EACH   *        
000500* RUN FROM FLOOR-MASTER-IN BY PRKTXNUP.  FLOOR-MASTER-IN IS      *        
000600* READ-ONLY - THE FLOOR TABLE IS NEVER REWRITTEN TO DISK.        *        
000700******************************************************************        
000800 01  FLOOR-MASTER-REC.                                                    
000900     05  FLOOR-NUMBER            PIC 9(03).                               
001000     05  FLOOR-NAME              PIC X(20).                               
001100     05  FLOOR-OPERATIONAL       PIC X(01).                               
001200         88  FLOOR-IS-OPEN           VALUE "Y".                           
001300         88  FLOOR-IS-CLOSED         VALUE "N".                           
001400     05  FILLER                  PIC X(56).                               
001500                                                                        
001600* ALTERNATE VIEW OF THE FLOOR RECORD USED WHEN THE FLOOR NUMBER           
001700* HAS TO BE CONCATENATED INTO A SLOT-ID OR TICKET-ID STRING.              
001800 01  FLOOR-MASTER-DISPLAY REDEFINES FLOOR-MASTER-REC.                     
001900     05  FLR-DSP-NUMBER          PIC X(03).                               
002000     05  FILLER                  PIC X(77).                               
002100                                                                        
002200 01  FLOOR-TABLE.                                                         
002300     05  FLR-COUNT               PIC 9(03)  COMP VALUE ZERO.              
002400     05  FLR-ENTRY OCCURS 200 TIMES                                       
002500             INDEXED BY FLR-IDX.                                          
002600         10  FLR-NUMBER          PIC 9(03).                               
002700         10  FLR-NAME            PIC X(20).                               
002800         10  FLR-OPERATIONAL     PIC X(01).                               
002900             88  FLR-IS-OPEN         VALUE "Y".                           
003000             88  FLR-IS-CLOSED       VALUE "N".                           
