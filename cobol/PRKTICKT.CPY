000100******************************************************************        
000200* COPYBOOK PRKTICKT                                              *        
000300* TICKET RECORD (WRITTEN TO TICKET-ARCHIVE ON EXIT) AND THE      *        
000400* IN-MEMORY TICKET TABLE KEPT OPEN FOR THE LIFE OF A RUN SO AN   *        
000500* EXIT TRANSACTION CAN FIND THE TICKET ITS ENTRY TRANSACTION     *        
000600* CUT EARLIER IN THE SAME RUN.                                   *        
000700******************************************************************        
000800 01  TICKET-REC.                                                          
000900     05  TICKET-ID               PIC X(14).                               
001000     05  TICKET-VEHICLE-NUMBER   PIC X(12).                               
001100     05  TICKET-VEHICLE-TYPE     PIC 9(01).                               
001200     05  TICKET-SLOT-ID          PIC X(12).                               
001300     05  TICKET-FLOOR-NUMBER     PIC 9(03).                               
001400     05  TICKET-ENTRY-TIMESTAMP  PIC 9(14).                               
001500     05  TICKET-EXIT-TIMESTAMP   PIC 9(14).                               
001600     05  TICKET-FARE             PIC 9(05)V99.                            
001700     05  TICKET-STATUS           PIC X(06).                               
001800         88  TICKET-IS-ACTIVE        VALUE "ACTIVE".                      
001900         88  TICKET-IS-PAID          VALUE "PAID  ".                      
002000         88  TICKET-IS-EXITED        VALUE "EXITED".                      
002100         88  TICKET-IS-LOST          VALUE "LOST  ".                      
002200     05  TICKET-ENTRY-GATE       PIC X(10).                               
002300     05  TICKET-EXIT-GATE        PIC X(10).                               
002400     05  FILLER                  PIC X(27).                               
002500                                                                        
002600* BREAKS THE ENTRY TIMESTAMP OUT INTO ITS CALENDAR PARTS SO               
002700* PRKFEE CAN BE HANDED THE PARTS DIRECTLY WHEN A TICKET IS                
002800* PULLED BACK OUT OF THE TABLE ON AN EXIT OR LOST-TICKET RUN.             
002900 01  TICKET-ENTRY-TS-PARTS REDEFINES TICKET-REC.                          
003000     05  FILLER                  PIC X(42).                               
003100     05  TTS-ENTRY-YEAR          PIC 9(04).                               
003200     05  TTS-ENTRY-MONTH         PIC 9(02).                               
003300     05  TTS-ENTRY-DAY           PIC 9(02).                               
003400     05  TTS-ENTRY-HOUR          PIC 9(02).                               
003500     05  TTS-ENTRY-MINUTE        PIC 9(02).                               
003600     05  TTS-ENTRY-SECOND        PIC 9(02).                               
003700     05  FILLER                  PIC X(47).                               
003800                                                                        
003900 01  TICKET-TABLE.                                                        
004000     05  TKT-COUNT               PIC 9(04)  COMP VALUE ZERO.              
004100     05  TKT-NEXT-SEQ            PIC 9(04)  COMP VALUE ZERO.              
004200     05  TKT-ENTRY OCCURS 5000 TIMES                                      
004300             INDEXED BY TKT-IDX.                                          
004400         10  TKT-ID              PIC X(14).                               
004500         10  TKT-VEHICLE-NUMBER  PIC X(12).                               
004600         10  TKT-VEHICLE-TYPE    PIC 9(01).                               
004700         10  TKT-SLOT-ID         PIC X(12).                               
004800         10  TKT-FLOOR-NUMBER    PIC 9(03).                               
004900         10  TKT-ENTRY-TS        PIC 9(14).                               
005000         10  TKT-EXIT-TS         PIC 9(14).                               
005100         10  TKT-FARE            PIC 9(05)V99.                            
005200         10  TKT-STATUS          PIC X(06).                               
005300             88  TKT-IS-ACTIVE       VALUE "ACTIVE".                      
005400             88  TKT-IS-PAID         VALUE "PAID  ".                      
005500             88  TKT-IS-EXITED       VALUE "EXITED".                      
005600             88  TKT-IS-LOST         VALUE "LOST  ".                      
005700         10  TKT-ENTRY-GATE      PIC X(10).                               
005800         10  TKT-EXIT-GATE       PIC X(10).                               
