000100******************************************************************        
000200* COPYBOOK PRKRATE                                               *        
000300* RATE MASTER RECORD, IN-MEMORY RATE TABLE AND THE FIXED         *        
000400* VEHICLE-TYPE REFERENCE TABLE (TWO, FOUR AND SIX WHEELERS).     *        
000500* THE VEHICLE-TYPE TABLE NEVER CHANGES DURING A RUN - IT IS      *        
000600* BUILT BY VALUE CLAUSE AND REDEFINED INTO AN OCCURS TABLE SO    *        
000700* IT CAN BE SEARCHED LIKE ANY OTHER TABLE INSTEAD OF BEING       *        
000800* TESTED FIELD BY FIELD WITH A CHAIN OF IFS.                    *         
000900******************************************************************        
001000 01  RATE-MASTER-REC.                                                     
001100     05  RATE-VEHICLE-TYPE       PIC 9(01).                               
001200     05  RATE-AMOUNT             PIC 9(03)V99.                            
001300     05  FILLER                  PIC X(34).                               
001400                                                                        
001500 01  RATE-TABLE.                                                          
001600     05  RAT-COUNT               PIC 9(01)  COMP VALUE ZERO.              
001700     05  RAT-ENTRY OCCURS 3 TIMES                                         
001800             INDEXED BY RAT-IDX.                                          
001900         10  RAT-VEHICLE-TYPE    PIC 9(01).                               
002000         10  RAT-AMOUNT          PIC 9(03)V99.                            
002100         10  RAT-OVERRIDE-FLAG   PIC X(01).                               
002200             88  RAT-IS-OVERRIDDEN   VALUE "Y".                           
002300             88  RAT-IS-DEFAULT      VALUE "N".                           
002400                                                                        
002500 01  VT-TABLE-AREA.                                                       
002600     05  VT-ROW-1.                                                        
002700         10 FILLER     PIC 9(01)    VALUE 2.                              
002800         10 FILLER     PIC X(12)    VALUE "TWO_WHEELER ".                 
002900         10 FILLER     PIC 9(03)V99 VALUE 10.00.                          
003000         10 FILLER     PIC X(20)    VALUE "Motorcycle/Scooter".           
003100     05  VT-ROW-2.                                                        
003200         10 FILLER     PIC 9(01)    VALUE 4.                              
003300         10 FILLER     PIC X(12)    VALUE "FOUR_WHEELER".                 
003400         10 FILLER     PIC 9(03)V99 VALUE 20.00.                          
003500         10 FILLER     PIC X(20)    VALUE "Car/SUV".                      
003600     05  VT-ROW-3.                                                        
003700         10 FILLER     PIC 9(01)    VALUE 6.                              
003800         10 FILLER     PIC X(12)    VALUE "SIX_WHEELER ".                 
003900         10 FILLER     PIC 9(03)V99 VALUE 30.00.                          
004000         10 FILLER     PIC X(20)    VALUE "Bus/Truck".                    
004100                                                                        
004200 01  VEHICLE-TYPE-TABLE REDEFINES VT-TABLE-AREA.                          
004300     05  VT-ENTRY OCCURS 3 TIMES                                          
004400             INDEXED BY VT-IDX.                                           
004500         10  VT-CODE             PIC 9(01).                               
004600         10  VT-NAME             PIC X(12).                               
004700         10  VT-DEFAULT-RATE     PIC 9(03)V99.                            
004800         10  VT-DESCRIPTION      PIC X(20).                               
