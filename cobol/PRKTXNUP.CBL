000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  PRKTXNUP.                                                   
000300 AUTHOR. R HALVERSEN.                                                     
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 06/14/89.                                                  
000600 DATE-COMPILED. 06/14/89.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                        
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM IS THE MAIN TRANSACTION DRIVER FOR THE            
001300*          PARKING LOT BATCH RUN.  IT LOADS THE FLOOR, SLOT AND           
001400*          RATE MASTERS INTO WORKING STORAGE, APPLIES EVERY ROW           
001500*          OF THE ADMIN-TXN-FILE (FLOOR/SLOT MAINTENANCE, RATE            
001600*          CHANGES, RESERVATIONS, LOT CONFIGURATION), THEN APPLIES        
001700*          EVERY ROW OF THE GATE-TXN-FILE (VEHICLE ENTRY, EXIT            
001800*          AND LOST-TICKET PROCESSING), AND FINALLY WRITES THE            
001900*          CONTROL TOTALS REPORT AND REWRITES THE SLOT MASTER             
002000*          REFLECTING THE END-OF-RUN STATE.  THE AVAILABILITY             
002100*          BOARD ITSELF IS PRODUCED SEPARATELY BY PRKBOARD OFF            
002200*          THE SLOT MASTER THIS PROGRAM WRITES.                           
002300*                                                                         
002400******************************************************************        
002500         INPUT  FILES - FLOOR MASTER   - PRKFLOOR.FLRMSTR                 
002600                       SLOT MASTER    - PRKSLOT.SLTMSTR (IN)              
002700                       RATE MASTER    - PRKRATE.RATMSTR (OPTIONAL)        
002800                       ADMIN TXN      - PRKADTXN.ADMTXN                   
002900                       GATE TXN       - PRKGTTXN.GATTXN                   
003000         OUTPUT FILES - TICKET ARCHIVE - PRKTICKT.TKTARC                  
003100                       SLOT MASTER    - PRKSLOT.SLTMSTR (OUT)             
003200                       CONTROL RPT    - PRKTXNUP.CTLRPT                   
003300         DUMP FILE                    - SYSOUT                            
003400******************************************************************        
003500*                   C H A N G E   L O G                        *          
003600******************************************************************        
003700* 06/14/89  RH  ORIGINAL - AF/DF/AS/DS/CV/RT/RS/CF AND EN/EX/LT  *        
003800* 08/02/89  RH  ADDED CONTROL TOTALS REPORT PER LOT MGR REQUEST  *        
003900* 10/04/89  RH  DF NOW SKIPS OCCUPIED FLOORS INSTEAD OF ABENDING *        
004000* 01/22/90  JTK PERFORMANCE - SLOT TABLE SCANS NARROWED TO THE   *        
004100*               TARGET FLOOR WHERE POSSIBLE                     *         
004200* 06/19/91  JTK TICKET #4690 - RS WAS ALLOWING RESERVATION OF AN *        
004300*               UNKNOWN SLOT ID WITHOUT ERROR, ADDED FIND CHECK  *        
004400* 03/02/93  RH  EN/EX/LT REWRITTEN TO CALL PRKALLOC AND PRKFEE   *        
004500*               INSTEAD OF IN-LINE ALLOCATION AND FEE ARITHMETIC *        
004600* 11/09/94  RH  DS AND CV REJECT OUTRIGHT (NO PARTIAL EFFECT) IF *        
004700*               REQUESTED COUNT EXCEEDS AVAILABLE SLOTS          *        
004800* 12/01/98  LMW Y2K REMEDIATION - ALL TIMESTAMPS ALREADY FOUR-   *        
004900*               DIGIT YEAR (9(14) YYYYMMDDHHMMSS), NO CODE       *        
005000*               CHANGE REQUIRED, SIGNED OFF REQ #Y2K-121         *        
005100* 02/23/99  LMW CONFIRMED FOR Y2K SIGN-OFF PACKAGE               *        
005200* 04/18/00  DRP TICKET #6210 - RT WAS ACCEPTING A NEGATIVE RATE  *        
005300*               BECAUSE ADM-RATE WAS UNSIGNED, COPYBOOK PRKADTXN *        
005400*               CHANGED TO SIGNED, RT NOW REJECTS PROPERLY       *        
005500* 09/17/01  DRP TICKET #6933 - LT WAS DOUBLING THE WRONG FARE ON *        
005600*               MULTI-DAY LOSSES, CONFIRMED PRKFEE CALL USES THE *        
005700*               TICKET'S OWN ENTRY TIMESTAMP, NOT TODAY'S DATE   *        
005800* 03/11/03  DRP TICKET #7102 - EX AGAINST AN ALREADY-EXITED OR   *        
005900*               LOST TICKET NOW REJECTS INSTEAD OF RE-CLOSING    *        
006000* 05/14/04  RH  TICKET #7588 - AS/DS/CV/RT/EN WERE NOT CHECKING  *        
006100*               THE VEHICLE TYPE CODE AGAINST THE VEHICLE-TYPE   *        
006200*               TABLE, COULD STORE A SLOT, RATE OR TICKET KEYED  *        
006300*               TO AN UNKNOWN TYPE.  ADDED 675-FIND-VT-ROW CHECK *        
006400*               AT THE TOP OF EACH OF THOSE PARAGRAPHS           *        
006500******************************************************************        
006600                                                                        
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900 SOURCE-COMPUTER. IBM-390.                                                
007000 OBJECT-COMPUTER. IBM-390.                                                
007100 SPECIAL-NAMES.                                                           
007200     C01 IS NEXT-PAGE.                                                    
007300     UPSI-0 ON  STATUS IS PRKTXNUP-TRACE-ON                               
007400            OFF STATUS IS PRKTXNUP-TRACE-OFF.                             
007500                                                                        
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800     SELECT SYSOUT                                                        
007900     ASSIGN TO UT-S-SYSOUT                                                
008000       ORGANIZATION IS SEQUENTIAL.                                        
008100                                                                        
008200     SELECT FLOOR-MASTER-IN                                               
008300     ASSIGN TO UT-S-FLRIN                                                 
008400       ACCESS MODE IS SEQUENTIAL                                          
008500       FILE STATUS IS FFCODE.                                             
008600                                                                        
008700     SELECT SLOT-MASTER-IN                                                
008800     ASSIGN TO UT-S-SLTIN                                                 
008900       ACCESS MODE IS SEQUENTIAL                                          
009000       FILE STATUS IS SFCODE.                                             
009100                                                                        
009200     SELECT OPTIONAL RATE-MASTER-IN                                       
009300     ASSIGN TO UT-S-RATIN                                                 
009400       ACCESS MODE IS SEQUENTIAL                                          
009500       FILE STATUS IS RFCODE.                                             
009600                                                                        
009700     SELECT ADMIN-TXN-FILE                                                
009800     ASSIGN TO UT-S-ADMTXN                                                
009900       ACCESS MODE IS SEQUENTIAL                                          
010000       FILE STATUS IS AFCODE.                                             
010100                                                                        
010200     SELECT GATE-TXN-FILE                                                 
010300     ASSIGN TO UT-S-GATTXN                                                
010400       ACCESS MODE IS SEQUENTIAL                                          
010500       FILE STATUS IS GFCODE.                                             
010600                                                                        
010700     SELECT TICKET-ARCHIVE                                                
010800     ASSIGN TO UT-S-TKTARC                                                
010900       ACCESS MODE IS SEQUENTIAL                                          
011000       FILE STATUS IS TACODE.                                             
011100                                                                        
011200     SELECT SLOT-MASTER-OUT                                               
011300     ASSIGN TO UT-S-SLTOUT                                                
011400       ACCESS MODE IS SEQUENTIAL                                          
011500       FILE STATUS IS SOCODE.                                             
011600                                                                        
011700     SELECT CONTROL-TOTALS-REPORT                                         
011800     ASSIGN TO UT-S-CTLRPT                                                
011900       ACCESS MODE IS SEQUENTIAL                                          
012000       FILE STATUS IS CRCODE.                                             
012100                                                                        
012200 DATA DIVISION.                                                           
012300 FILE SECTION.                                                            
012400 FD  SYSOUT                                                               
012500     RECORDING MODE IS F                                                  
012600     LABEL RECORDS ARE STANDARD                                           
012700     RECORD CONTAINS 100 CHARACTERS                                       
012800     BLOCK CONTAINS 0 RECORDS                                             
012900     DATA RECORD IS SYSOUT-REC.                                           
013000 01  SYSOUT-REC                  PIC X(100).                              
013100                                                                        
013200 FD  FLOOR-MASTER-IN                                                      
013300     RECORDING MODE IS F                                                  
013400     LABEL RECORDS ARE STANDARD                                           
013500     RECORD CONTAINS 80 CHARACTERS                                        
013600     BLOCK CONTAINS 0 RECORDS                                             
013700     DATA RECORD IS FLOOR-MASTER-IN-REC.                                  
013800 01  FLOOR-MASTER-IN-REC          PIC X(80).                              
013900                                                                        
014000 FD  SLOT-MASTER-IN                                                       
014100     RECORDING MODE IS F                                                  
014200     LABEL RECORDS ARE STANDARD                                           
014300     RECORD CONTAINS 80 CHARACTERS                                        
014400     BLOCK CONTAINS 0 RECORDS                                             
014500     DATA RECORD IS SLOT-MASTER-IN-REC.                                   
014600 01  SLOT-MASTER-IN-REC           PIC X(80).                              
014700                                                                        
014800 FD  RATE-MASTER-IN                                                       
014900     RECORDING MODE IS F                                                  
015000     LABEL RECORDS ARE STANDARD                                           
015100     RECORD CONTAINS 40 CHARACTERS                                        
015200     BLOCK CONTAINS 0 RECORDS                                             
015300     DATA RECORD IS RATE-MASTER-IN-REC.                                   
015400 01  RATE-MASTER-IN-REC           PIC X(40).                              
015500                                                                        
015600 FD  ADMIN-TXN-FILE                                                       
015700     RECORDING MODE IS F                                                  
015800     LABEL RECORDS ARE STANDARD                                           
015900     RECORD CONTAINS 150 CHARACTERS                                       
016000     BLOCK CONTAINS 0 RECORDS                                             
016100     DATA RECORD IS ADMIN-TXN-IN-REC.                                     
016200 01  ADMIN-TXN-IN-REC             PIC X(150).                             
016300                                                                        
016400 FD  GATE-TXN-FILE                                                        
016500     RECORDING MODE IS F                                                  
016600     LABEL RECORDS ARE STANDARD                                           
016700     RECORD CONTAINS 90 CHARACTERS                                        
016800     BLOCK CONTAINS 0 RECORDS                                             
016900     DATA RECORD IS GATE-TXN-IN-REC.                                      
017000 01  GATE-TXN-IN-REC              PIC X(90).                              
017100                                                                        
017200 FD  TICKET-ARCHIVE                                                       
017300     RECORDING MODE IS F                                                  
017400     LABEL RECORDS ARE STANDARD                                           
017500     RECORD CONTAINS 130 CHARACTERS                                       
017600     BLOCK CONTAINS 0 RECORDS                                             
017700     DATA RECORD IS TICKET-ARCHIVE-REC.                                   
017800 01  TICKET-ARCHIVE-REC           PIC X(130).                             
017900                                                                        
018000 FD  SLOT-MASTER-OUT                                                      
018100     RECORDING MODE IS F                                                  
018200     LABEL RECORDS ARE STANDARD                                           
018300     RECORD CONTAINS 80 CHARACTERS                                        
018400     BLOCK CONTAINS 0 RECORDS                                             
018500     DATA RECORD IS SLOT-MASTER-OUT-REC.                                  
018600 01  SLOT-MASTER-OUT-REC          PIC X(80).                              
018700                                                                        
018800 FD  CONTROL-TOTALS-REPORT                                                
018900     RECORDING MODE IS F                                                  
019000     LABEL RECORDS ARE STANDARD                                           
019100     RECORD CONTAINS 132 CHARACTERS                                       
019200     BLOCK CONTAINS 0 RECORDS                                             
019300     DATA RECORD IS CTL-RPT-REC.                                          
019400 01  CTL-RPT-REC                  PIC X(132).                             
019500                                                                        
019600 WORKING-STORAGE SECTION.                                                 
019700 01  FILE-STATUS-CODES.                                                   
019800     05  FFCODE                  PIC X(2).                                
019900         88  NO-MORE-FLOORS          VALUE "10".                          
020000     05  SFCODE                  PIC X(2).                                
020100         88  NO-MORE-SLOTS            VALUE "10".                         
020200     05  RFCODE                  PIC X(2).                                
020300         88  NO-MORE-RATES            VALUE "10".                         
020400     05  AFCODE                  PIC X(2).                                
020500         88  NO-MORE-ADMIN-TXNS       VALUE "10".                         
020600     05  GFCODE                  PIC X(2).                                
020700         88  NO-MORE-GATE-TXNS        VALUE "10".                         
020800     05  TACODE                  PIC X(2).                                
020900     05  SOCODE                  PIC X(2).                                
021000     05  CRCODE                  PIC X(2).                                
021100                                                                        
021200 01  COUNTERS-AND-SWITCHES.                                               
021300     05  WS-LINES                PIC 9(3)  COMP VALUE ZERO.               
021400     05  WS-PAGES                PIC 9(3)  COMP VALUE 1.                  
021500     05  WS-MAX-FLOOR            PIC 9(3)  COMP.                          
021600     05  WS-NEXT-FLOOR           PIC 9(3)  COMP.                          
021700     05  WS-CUR-FLOOR            PIC 9(3)  COMP.                          
021800     05  WS-TARGET-FLOOR-NUM     PIC 9(3)  COMP.                          
021900     05  WS-FLOOR-FOUND-SW       PIC X(1).                                
022000         88  FLOOR-WAS-FOUND         VALUE "Y".                           
022100     05  WS-FLOOR-HAS-OCC-SW     PIC X(1).                                
022200         88  FLOOR-HAS-OCCUPIED-SLOT  VALUE "Y".                          
022300     05  WS-AF-TYPE              PIC 9(1)  COMP.                          
022400     05  WS-AF-TYPE-COUNT        PIC 9(4)  COMP.                          
022500     05  WS-AF-START-SEQ         PIC 9(4)  COMP.                          
022600     05  WS-AF-SEQ               PIC 9(4)  COMP.                          
022700     05  WS-AF-J                 PIC 9(3)  COMP.                          
022800     05  WS-AF-I                 PIC 9(4)  COMP.                          
022900     05  WS-COUNT-TYPE           PIC 9(1)  COMP.                          
023000     05  WS-TYPE-SLOT-COUNT      PIC 9(4)  COMP.                          
023100     05  WS-AVAIL-TYPE-COUNT     PIC 9(4)  COMP.                          
023200     05  WS-TYPE-AVAIL-COUNT     PIC 9(4)  COMP.                          
023300     05  WS-TYPE-TOTAL-COUNT     PIC 9(4)  COMP.                          
023400     05  WS-REMOVE-TARGET-COUNT  PIC 9(4)  COMP.                          
023500     05  WS-REMOVE-DONE-COUNT    PIC 9(4)  COMP.                          
023600     05  WS-KEEP-IDX             PIC 9(4)  COMP.                          
023700     05  WS-RATE-FOUND-SW        PIC X(1).                                
023800         88  RATE-WAS-FOUND          VALUE "Y".                           
023900     05  WS-VT-FOUND-SW          PIC X(1).                                
024000         88  VT-WAS-FOUND            VALUE "Y".                           
024100     05  WS-SLOT-FOUND-SW        PIC X(1).                                
024200         88  SLOT-WAS-FOUND          VALUE "Y".                           
024300     05  WS-TICKET-FOUND-SW      PIC X(1).                                
024400         88  TICKET-WAS-FOUND        VALUE "Y".                           
024500     05  WS-TARGET-SLOT-ID       PIC X(12).                               
024600     05  WS-TARGET-VEHICLE-NUM   PIC X(12).                               
024700     05  WS-TARGET-TICKET-ID     PIC X(14).                               
024800     05  WS-AVAIL-COUNT          PIC 9(5)  COMP.                          
024900     05  WS-RESOLVED-RATE        PIC 9(3)V99 COMP-3.                      
025000     05  WS-LOST-FARE            PIC 9(5)V99 COMP-3.                      
025100     05  WS-ID-FLOOR             PIC 9(3).                                
025200     05  WS-ID-TYPE               PIC 9(1).                               
025300     05  WS-ID-SEQ               PIC 9(4).                                
025400     05  WS-FLR-EDIT             PIC ZZZ.                                 
025500     05  WS-SEQ-EDIT             PIC ZZZZ.                                
025600     05  WS-FLR-LEAD             PIC 9     COMP.                          
025700     05  WS-SEQ-LEAD             PIC 9     COMP.                          
025800     05  WS-BUILT-SLOT-ID        PIC X(12).                               
025900     05  WS-BUILT-TICKET-ID      PIC X(14).                               
026000     05  WS-BUILT-FLOOR-NAME     PIC X(20).                               
026100                                                                        
026200 01  CONTROL-TOTALS.                                                      
026300     05  CT-VEHICLES-ENTERED     PIC 9(5)  COMP VALUE ZERO.               
026400     05  CT-VEHICLES-EXITED      PIC 9(5)  COMP VALUE ZERO.               
026500     05  CT-LOST-EXITS           PIC 9(5)  COMP VALUE ZERO.               
026600     05  CT-TOTAL-FARE           PIC 9(7)V99 COMP-3 VALUE ZERO.           
026700                                                                        
026800* DEBUG VIEW OF THE RUNNING TOTALS FOR THE UPSI-0 TRACE DISPLAYS.         
026900 01  CONTROL-TOTALS-DISPLAY REDEFINES CONTROL-TOTALS.                     
027000     05  CTD-VEHICLES-ENTERED-X  PIC X(02).                               
027100     05  CTD-VEHICLES-EXITED-X   PIC X(02).                               
027200     05  CTD-LOST-EXITS-X        PIC X(02).                               
027300     05  CTD-TOTAL-FARE-X        PIC X(05).                               
027400                                                                        
027500 01  WS-CTR-HDR-REC.                                                      
027600     05  FILLER          PIC X(30) VALUE                                  
027700         "PARKING LOT CONTROL TOTALS".                                    
027800     05  FILLER                  PIC X(102) VALUE SPACES.                 
027900                                                                        
028000 01  WS-CTR-SUMMARY-LINE.                                                 
028100     05  CTR-LABEL-O             PIC X(30).                               
028200     05  CTR-VALUE-O             PIC ZZZZZ9.                              
028300     05  FILLER                  PIC X(96) VALUE SPACES.                  
028400                                                                        
028500 01  WS-CTR-FARE-LINE.                                                    
028600     05  FILLER          PIC X(22) VALUE                                  
028700         "TOTAL FARE REVENUE : ".                                         
028800     05  CTR-FARE-O              PIC ZZZZZZ9.99.                          
028900     05  FILLER                  PIC X(102) VALUE SPACES.                 
029000                                                                        
029100 01  WS-CTR-TYPE-LINE.                                                    
029200     05  CTR-TYPE-LABEL-O        PIC X(12).                               
029300     05  FILLER                  PIC X(4) VALUE SPACES.                   
029400     05  CTR-TYPE-AVAIL-O        PIC ZZZZ9.                               
029500     05  FILLER                  PIC X(1) VALUE "/".                      
029600     05  CTR-TYPE-TOTAL-O        PIC ZZZZ9.                               
029700     05  FILLER                  PIC X(105) VALUE SPACES.                 
029800                                                                        
029900 01  WS-CTR-BLANK-LINE.                                                   
030000     05  FILLER                  PIC X(132) VALUE SPACES.                 
030100                                                                        
030200* CALL PARAMETERS FOR PRKALLOC - SAME SHAPE AS THAT PROGRAM'S             
030300* LINKAGE SECTION ALLOC-PARMS GROUP.                                      
030400 01  ALLOC-PARMS.                                                         
030500     05  ALLOC-VEHICLE-TYPE      PIC 9(01).                               
030600     05  ALLOC-SLOT-SUB          PIC 9(04) COMP.                          
030700     05  ALLOC-FOUND-FLAG        PIC X(01).                               
030800         88  ALLOC-SLOT-WAS-FOUND    VALUE "Y".                           
030900         88  ALLOC-SLOT-NOT-FOUND    VALUE "N".                           
031000                                                                        
031100* DEBUG VIEW OF THE RETURNED ALLOCATION PARMS FOR THE UPSI-0              
031200* TRACE DISPLAYS - SAME IDEA PRKALLOC ITSELF USES.                        
031300 01  ALLOC-PARMS-DISPLAY REDEFINES ALLOC-PARMS.                           
031400     05  APD-VEHICLE-TYPE-X      PIC X(01).                               
031500     05  APD-SLOT-SUB-X          PIC X(04).                               
031600     05  APD-FOUND-FLAG-X        PIC X(01).                               
031700                                                                        
031800 01  RETURN-CD                   PIC 9(4) COMP.                           
031900                                                                        
032000* CALL PARAMETERS FOR PRKFEE - SAME SHAPE AS THAT PROGRAM'S               
032100* LINKAGE SECTION FEE-CALC-REC GROUP.                                     
032200 01  FEE-CALC-REC.                                                        
032300     05  FEE-ENTRY-TIMESTAMP     PIC 9(14).                               
032400     05  FEE-EXIT-TIMESTAMP      PIC 9(14).                               
032500     05  FEE-VEHICLE-TYPE        PIC 9(01).                               
032600     05  FEE-HOURLY-RATE         PIC 9(03)V99.                            
032700     05  FEE-FARE-OUT            PIC 9(05)V99.                            
032800                                                                        
032900 01  RETURN-CD2                  PIC 9(4) COMP.                           
033000                                                                        
033100     COPY PRKFLOOR.                                                       
033200     COPY PRKSLOT.                                                        
033300     COPY PRKRATE.                                                        
033400     COPY PRKTICKT.                                                       
033500     COPY PRKLOT.                                                         
033600     COPY PRKADTXN.                                                       
033700     COPY PRKGTTXN.                                                       
033800     COPY PRKABEND.                                                       
033900                                                                        
034000 PROCEDURE DIVISION.                                                      
034100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
034200                                                                        
034300     PERFORM 910-READ-ADMIN-TXN THRU 910-EXIT.                            
034400     PERFORM 200-ADMIN-DRIVER THRU 200-EXIT                               
034500         UNTIL NO-MORE-ADMIN-TXNS.                                        
034600                                                                        
034700     PERFORM 920-READ-GATE-TXN THRU 920-EXIT.                             
034800     PERFORM 300-GATE-DRIVER THRU 300-EXIT                                
034900         UNTIL NO-MORE-GATE-TXNS.                                         
035000                                                                        
035100     PERFORM 800-WRITE-CONTROL-TOTALS THRU 800-EXIT.                      
035200     PERFORM 900-REWRITE-SLOT-MSTR THRU 900-EXIT.                         
035300     PERFORM 950-CLEANUP THRU 950-EXIT.                                   
035400     MOVE ZERO TO RETURN-CODE.                                            
035500     GOBACK.                                                              
035600                                                                        
035700 000-HOUSEKEEPING.                                                        
035800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
035900     DISPLAY "******** BEGIN JOB PRKTXNUP ********".                      
036000                                                                        
036100     MOVE ZERO TO FLR-COUNT, SLT-COUNT, RAT-COUNT.                        
036200     MOVE ZERO TO TKT-COUNT, TKT-NEXT-SEQ.                                
036300     MOVE SPACES TO LOT-HDR-NAME, LOT-HDR-ADDRESS.                        
036400     MOVE ZERO TO LOT-HDR-MAX-CAPACITY.                                   
036500     MOVE +1 TO WS-LINES.                                                 
036600                                                                        
036700     OPEN INPUT FLOOR-MASTER-IN, SLOT-MASTER-IN, RATE-MASTER-IN,          
036800                ADMIN-TXN-FILE, GATE-TXN-FILE.                            
036900     OPEN OUTPUT TICKET-ARCHIVE, SLOT-MASTER-OUT,                         
037000                 CONTROL-TOTALS-REPORT, SYSOUT.                           
037100                                                                        
037200     PERFORM 050-LOAD-FLOOR-MSTR THRU 050-EXIT                            
037300         UNTIL NO-MORE-FLOORS.                                            
037400     PERFORM 060-LOAD-SLOT-MSTR THRU 060-EXIT                             
037500         UNTIL NO-MORE-SLOTS.                                             
037600     PERFORM 070-LOAD-RATE-MSTR THRU 070-EXIT                             
037700         UNTIL NO-MORE-RATES.                                             
037800 000-EXIT.                                                                
037900     EXIT.                                                                
038000                                                                        
038100 050-LOAD-FLOOR-MSTR.                                                     
038200     READ FLOOR-MASTER-IN INTO FLOOR-MASTER-REC                           
038300         AT END                                                           
038400         MOVE "10" TO FFCODE                                              
038500         GO TO 050-EXIT                                                   
038600     END-READ.                                                            
038700     ADD 1 TO FLR-COUNT.                                                  
038800     MOVE FLOOR-MASTER-REC TO FLR-ENTRY(FLR-COUNT).                       
038900 050-EXIT.                                                                
039000     EXIT.                                                                
039100                                                                        
039200 060-LOAD-SLOT-MSTR.                                                      
039300     READ SLOT-MASTER-IN INTO SLOT-MASTER-REC                             
039400         AT END                                                           
039500         MOVE "10" TO SFCODE                                              
039600         GO TO 060-EXIT                                                   
039700     END-READ.                                                            
039800     ADD 1 TO SLT-COUNT.                                                  
039900     MOVE SLOT-MASTER-REC TO SLT-ENTRY(SLT-COUNT).                        
040000 060-EXIT.                                                                
040100     EXIT.                                                                
040200                                                                        
040300 070-LOAD-RATE-MSTR.                                                      
040400     READ RATE-MASTER-IN INTO RATE-MASTER-REC                             
040500         AT END                                                           
040600         MOVE "10" TO RFCODE                                              
040700         GO TO 070-EXIT                                                   
040800     END-READ.                                                            
040900     ADD 1 TO RAT-COUNT.                                                  
041000     MOVE RATE-VEHICLE-TYPE TO RAT-VEHICLE-TYPE(RAT-COUNT).               
041100     MOVE RATE-AMOUNT       TO RAT-AMOUNT(RAT-COUNT).                     
041200     MOVE "Y"               TO RAT-OVERRIDE-FLAG(RAT-COUNT).              
041300 070-EXIT.                                                                
041400     EXIT.                                                                
041500                                                                        
041600 910-READ-ADMIN-TXN.                                                      
041700     READ ADMIN-TXN-FILE INTO ADMIN-TXN-REC                               
041800         AT END                                                           
041900         MOVE "10" TO AFCODE                                              
042000     END-READ.                                                            
042100 910-EXIT.                                                                
042200     EXIT.                                                                
042300                                                                        
042400 920-READ-GATE-TXN.                                                       
042500     READ GATE-TXN-FILE INTO GATE-TXN-REC                                 
042600         AT END                                                           
042700         MOVE "10" TO GFCODE                                              
042800     END-READ.                                                            
042900 920-EXIT.                                                                
043000     EXIT.                                                                
043100                                                                        
043200******************************************************************        
043300*           A D M I N   T R A N S A C T I O N   D R I V E R      *        
043400******************************************************************        
043500 200-ADMIN-DRIVER.                                                        
043600     MOVE "200-ADMIN-DRIVER" TO PARA-NAME.                                
043700     IF ADM-IS-ADD-FLOORS                                                 
043800         PERFORM 210-ADMIN-AF-ADD-FLOORS THRU 210-EXIT                    
043900     ELSE                                                                 
044000     IF ADM-IS-DEL-FLOOR                                                  
044100         PERFORM 220-ADMIN-DF-DEL-FLOOR THRU 220-EXIT                     
044200     ELSE                                                                 
044300     IF ADM-IS-ADD-SLOTS                                                  
044400         PERFORM 230-ADMIN-AS-ADD-SLOTS THRU 230-EXIT                     
044500     ELSE                                                                 
044600     IF ADM-IS-DEL-SLOTS                                                  
044700         PERFORM 240-ADMIN-DS-DEL-SLOTS THRU 240-EXIT                     
044800     ELSE                                                                 
044900     IF ADM-IS-CONVERT                                                    
045000         PERFORM 250-ADMIN-CV-CONVERT THRU 250-EXIT                       
045100     ELSE                                                                 
045200     IF ADM-IS-SET-RATE                                                   
045300         PERFORM 260-ADMIN-RT-SET-RATE THRU 260-EXIT                      
045400     ELSE                                                                 
045500     IF ADM-IS-RESERVE                                                    
045600         PERFORM 270-ADMIN-RS-RESERVE THRU 270-EXIT                       
045700     ELSE                                                                 
045800     IF ADM-IS-CONFIG-LOT                                                 
045900         PERFORM 280-ADMIN-CF-CONFIG-LOT THRU 280-EXIT                    
046000     ELSE                                                                 
046100         DISPLAY "UNKNOWN ADMIN TXN CODE " ADM-TXN-CODE.                  
046200                                                                        
046300     PERFORM 910-READ-ADMIN-TXN THRU 910-EXIT.                            
046400 200-EXIT.                                                                
046500     EXIT.                                                                
046600                                                                        
046700 210-ADMIN-AF-ADD-FLOORS.                                                 
046800     MOVE "210-ADMIN-AF-ADD-FLOORS" TO PARA-NAME.                         
046900     PERFORM 215-CALC-NEXT-FLOOR THRU 215-EXIT.                           
047000     PERFORM 216-ADD-ONE-FLOOR THRU 216-EXIT                              
047100         VARYING WS-AF-J FROM 1 BY 1                                      
047200         UNTIL WS-AF-J > ADM-FLOOR-COUNT.                                 
047300 210-EXIT.                                                                
047400     EXIT.                                                                
047500                                                                        
047600 215-CALC-NEXT-FLOOR.                                                     
047700     MOVE ZERO TO WS-MAX-FLOOR.                                           
047800     PERFORM 2155-CHECK-ONE-MAX THRU 2155-EXIT                            
047900         VARYING FLR-IDX FROM 1 BY 1 UNTIL FLR-IDX > FLR-COUNT.           
048000     COMPUTE WS-NEXT-FLOOR = WS-MAX-FLOOR + 1.                            
048100 215-EXIT.                                                                
048200     EXIT.                                                                
048300                                                                        
048400 2155-CHECK-ONE-MAX.                                                      
048500     IF FLR-NUMBER(FLR-IDX) > WS-MAX-FLOOR                                
048600         MOVE FLR-NUMBER(FLR-IDX) TO WS-MAX-FLOOR.                        
048700 2155-EXIT.                                                               
048800     EXIT.                                                                
048900                                                                        
049000 216-ADD-ONE-FLOOR.                                                       
049100     ADD 1 TO FLR-COUNT.                                                  
049200     MOVE WS-NEXT-FLOOR TO FLR-NUMBER(FLR-COUNT).                         
049300     MOVE WS-NEXT-FLOOR TO WS-ID-FLOOR.                                   
049400     PERFORM 610-BUILD-FLOOR-NAME THRU 610-EXIT.                          
049500     MOVE WS-BUILT-FLOOR-NAME TO FLR-NAME(FLR-COUNT).                     
049600     MOVE "Y" TO FLR-OPERATIONAL(FLR-COUNT).                              
049700                                                                        
049800     MOVE WS-NEXT-FLOOR TO WS-CUR-FLOOR.                                  
049900     MOVE 1 TO WS-AF-START-SEQ.                                           
050000                                                                        
050100     MOVE 2 TO WS-AF-TYPE.                                                
050200     MOVE ADM-TWO-W TO WS-AF-TYPE-COUNT.                                  
050300     PERFORM 240-ADD-SLOTS-OF-TYPE THRU 240-EXIT.                         
050400                                                                        
050500     MOVE 4 TO WS-AF-TYPE.                                                
050600     MOVE ADM-FOUR-W TO WS-AF-TYPE-COUNT.                                 
050700     PERFORM 240-ADD-SLOTS-OF-TYPE THRU 240-EXIT.                         
050800                                                                        
050900     MOVE 6 TO WS-AF-TYPE.                                                
051000     MOVE ADM-SIX-W TO WS-AF-TYPE-COUNT.                                  
051100     PERFORM 240-ADD-SLOTS-OF-TYPE THRU 240-EXIT.                         
051200                                                                        
051300     DISPLAY "AF - FLOOR ADDED " WS-NEXT-FLOOR.                           
051400     ADD 1 TO WS-NEXT-FLOOR.                                              
051500 216-EXIT.                                                                
051600     EXIT.                                                                
051700                                                                        
051800* SHARED SLOT-BUILDING ROUTINE - CALLED BY AF (216) AND AS (230).         
051900* ADDS WS-AF-TYPE-COUNT NEW SLOTS OF TYPE WS-AF-TYPE TO FLOOR             
052000* WS-CUR-FLOOR, STARTING AT SEQUENCE WS-AF-START-SEQ.                     
052100 240-ADD-SLOTS-OF-TYPE.                                                   
052200     PERFORM 241-ADD-ONE-SLOT THRU 241-EXIT                               
052300         VARYING WS-AF-I FROM 1 BY 1                                      
052400         UNTIL WS-AF-I > WS-AF-TYPE-COUNT.                                
052500 240-EXIT.                                                                
052600     EXIT.                                                                
052700                                                                        
052800 241-ADD-ONE-SLOT.                                                        
052900     COMPUTE WS-AF-SEQ = WS-AF-START-SEQ + WS-AF-I - 1.                   
053000     ADD 1 TO SLT-COUNT.                                                  
053100     MOVE WS-CUR-FLOOR     TO SLT-FLOOR-NUM(SLT-COUNT).                   
053200     MOVE WS-AF-SEQ        TO SLT-NUMBER(SLT-COUNT).                      
053300     MOVE WS-AF-TYPE       TO SLT-VEHICLE-TYPE(SLT-COUNT).                
053400     MOVE "N"              TO SLT-OCCUPIED(SLT-COUNT).                    
053500     MOVE "N"              TO SLT-RESERVED(SLT-COUNT).                    
053600     MOVE SPACES           TO SLT-VEHICLE-NUMBER(SLT-COUNT).              
053700     MOVE WS-CUR-FLOOR     TO WS-ID-FLOOR.                                
053800     MOVE WS-AF-TYPE       TO WS-ID-TYPE.                                 
053900     MOVE WS-AF-SEQ        TO WS-ID-SEQ.                                  
054000     PERFORM 600-BUILD-SLOT-ID THRU 600-EXIT.                             
054100     MOVE WS-BUILT-SLOT-ID TO SLT-ID(SLT-COUNT).                          
054200 241-EXIT.                                                                
054300     EXIT.                                                                
054400                                                                        
054500 220-ADMIN-DF-DEL-FLOOR.                                                  
054600     MOVE "220-ADMIN-DF-DEL-FLOOR" TO PARA-NAME.                          
054700     MOVE ADM-FLOOR-NUM TO WS-TARGET-FLOOR-NUM.                           
054800     PERFORM 225-FIND-FLOOR THRU 225-EXIT.                                
054900     IF NOT FLOOR-WAS-FOUND                                               
055000         DISPLAY "DF REJECTED - FLOOR NOT FOUND " ADM-FLOOR-NUM           
055100         GO TO 220-EXIT.                                                  
055200                                                                        
055300     PERFORM 226-CHECK-FLOOR-OCCUPIED THRU 226-EXIT.                      
055400     IF FLOOR-HAS-OCCUPIED-SLOT                                           
055500         DISPLAY "DF REJECTED - FLOOR OCCUPIED " ADM-FLOOR-NUM            
055600         GO TO 220-EXIT.                                                  
055700                                                                        
055800     PERFORM 227-REMOVE-FLOOR-ROW THRU 227-EXIT.                          
055900     PERFORM 228-REMOVE-FLOOR-SLOTS THRU 228-EXIT.                        
056000     DISPLAY "DF - FLOOR REMOVED " ADM-FLOOR-NUM.                         
056100 220-EXIT.                                                                
056200     EXIT.                                                                
056300                                                                        
056400 225-FIND-FLOOR.                                                          
056500     MOVE "N" TO WS-FLOOR-FOUND-SW.                                       
056600     PERFORM 2255-CHECK-ONE-FLOOR THRU 2255-EXIT                          
056700         VARYING FLR-IDX FROM 1 BY 1                                      
056800         UNTIL FLR-IDX > FLR-COUNT OR FLOOR-WAS-FOUND.                    
056900 225-EXIT.                                                                
057000     EXIT.                                                                
057100                                                                        
057200 2255-CHECK-ONE-FLOOR.                                                    
057300     IF FLR-NUMBER(FLR-IDX) = WS-TARGET-FLOOR-NUM                         
057400         MOVE "Y" TO WS-FLOOR-FOUND-SW.                                   
057500 2255-EXIT.                                                               
057600     EXIT.                                                                
057700                                                                        
057800 226-CHECK-FLOOR-OCCUPIED.                                                
057900     MOVE "N" TO WS-FLOOR-HAS-OCC-SW.                                     
058000     PERFORM 2265-CHECK-ONE-SLOT-OCC THRU 2265-EXIT                       
058100         VARYING SLT-IDX FROM 1 BY 1                                      
058200         UNTIL SLT-IDX > SLT-COUNT OR FLOOR-HAS-OCCUPIED-SLOT.            
058300 226-EXIT.                                                                
058400     EXIT.                                                                
058500                                                                        
058600 2265-CHECK-ONE-SLOT-OCC.                                                 
058700     IF SLT-FLOOR-NUM(SLT-IDX) = WS-TARGET-FLOOR-NUM                      
058800        AND SLT-OCCUPIED(SLT-IDX) = "Y"                                   
058900         MOVE "Y" TO WS-FLOOR-HAS-OCC-SW.                                 
059000 2265-EXIT.                                                               
059100     EXIT.                                                                
059200                                                                        
059300 227-REMOVE-FLOOR-ROW.                                                    
059400     MOVE ZERO TO WS-KEEP-IDX.                                            
059500     PERFORM 2275-KEEP-OR-DROP-FLOOR THRU 2275-EXIT                       
059600         VARYING FLR-IDX FROM 1 BY 1 UNTIL FLR-IDX > FLR-COUNT.           
059700     MOVE WS-KEEP-IDX TO FLR-COUNT.                                       
059800 227-EXIT.                                                                
059900     EXIT.                                                                
060000                                                                        
060100 2275-KEEP-OR-DROP-FLOOR.                                                 
060200     IF FLR-NUMBER(FLR-IDX) = WS-TARGET-FLOOR-NUM                         
060300         GO TO 2275-EXIT.                                                 
060400     ADD 1 TO WS-KEEP-IDX.                                                
060500     IF WS-KEEP-IDX NOT = FLR-IDX                                         
060600         MOVE FLR-ENTRY(FLR-IDX) TO FLR-ENTRY(WS-KEEP-IDX).               
060700 2275-EXIT.                                                               
060800     EXIT.                                                                
060900                                                                        
061000 228-REMOVE-FLOOR-SLOTS.                                                  
061100     MOVE ZERO TO WS-KEEP-IDX.                                            
061200     PERFORM 229-KEEP-OR-DROP-SLOT THRU 229-EXIT                          
061300         VARYING SLT-IDX FROM 1 BY 1 UNTIL SLT-IDX > SLT-COUNT.           
061400     MOVE WS-KEEP-IDX TO SLT-COUNT.                                       
061500 228-EXIT.                                                                
061600     EXIT.                                                                
061700                                                                        
061800 229-KEEP-OR-DROP-SLOT.                                                   
061900     IF SLT-FLOOR-NUM(SLT-IDX) = WS-TARGET-FLOOR-NUM                      
062000         GO TO 229-EXIT.                                                  
062100     ADD 1 TO WS-KEEP-IDX.                                                
062200     IF WS-KEEP-IDX NOT = SLT-IDX                                         
062300         MOVE SLT-ENTRY(SLT-IDX) TO SLT-ENTRY(WS-KEEP-IDX).               
062400 229-EXIT.                                                                
062500     EXIT.                                                                
062600                                                                        
062700 230-ADMIN-AS-ADD-SLOTS.                                                  
062800     MOVE "230-ADMIN-AS-ADD-SLOTS" TO PARA-NAME.                          
062900     MOVE ADM-VEHICLE-TYPE TO WS-COUNT-TYPE.                              
063000     PERFORM 675-FIND-VT-ROW THRU 675-EXIT.                               
063100     IF NOT VT-WAS-FOUND                                                  
063200         DISPLAY "AS REJECTED - INVALID VEHICLE TYPE "                    
063300                 ADM-VEHICLE-TYPE                                         
063400         GO TO 230-EXIT.                                                  
063500                                                                        
063600     MOVE ADM-FLOOR-NUM TO WS-TARGET-FLOOR-NUM.                           
063700     PERFORM 225-FIND-FLOOR THRU 225-EXIT.                                
063800     IF NOT FLOOR-WAS-FOUND                                               
063900         DISPLAY "AS REJECTED - FLOOR NOT FOUND " ADM-FLOOR-NUM           
064000         GO TO 230-EXIT.                                                  
064100                                                                        
064200     PERFORM 236-COUNT-SLOTS-OF-TYPE THRU 236-EXIT.                       
064300     COMPUTE WS-AF-START-SEQ = WS-TYPE-SLOT-COUNT + 1.                    
064400                                                                        
064500     MOVE ADM-FLOOR-NUM    TO WS-CUR-FLOOR.                               
064600     MOVE ADM-VEHICLE-TYPE TO WS-AF-TYPE.                                 
064700     MOVE ADM-COUNT        TO WS-AF-TYPE-COUNT.                           
064800     PERFORM 240-ADD-SLOTS-OF-TYPE THRU 240-EXIT.                         
064900                                                                        
065000     DISPLAY "AS - SLOTS ADDED ON FLOOR " ADM-FLOOR-NUM.                  
065100 230-EXIT.                                                                
065200     EXIT.                                                                
065300                                                                        
065400 236-COUNT-SLOTS-OF-TYPE.                                                 
065500     MOVE ZERO TO WS-TYPE-SLOT-COUNT.                                     
065600     PERFORM 2365-CHECK-ONE-TYPE-SLOT THRU 2365-EXIT                      
065700         VARYING SLT-IDX FROM 1 BY 1 UNTIL SLT-IDX > SLT-COUNT.           
065800 236-EXIT.                                                                
065900     EXIT.                                                                
066000                                                                        
066100 2365-CHECK-ONE-TYPE-SLOT.                                                
066200     IF SLT-FLOOR-NUM(SLT-IDX) = WS-TARGET-FLOOR-NUM                      
066300        AND SLT-VEHICLE-TYPE(SLT-IDX) = WS-COUNT-TYPE                     
066400         ADD 1 TO WS-TYPE-SLOT-COUNT.                                     
066500 2365-EXIT.                                                               
066600     EXIT.                                                                
066700                                                                        
066800 240-ADMIN-DS-DEL-SLOTS.                                                  
066900     MOVE "240-ADMIN-DS-DEL-SLOTS" TO PARA-NAME.                          
067000     MOVE ADM-VEHICLE-TYPE TO WS-COUNT-TYPE.                              
067100     PERFORM 675-FIND-VT-ROW THRU 675-EXIT.                               
067200     IF NOT VT-WAS-FOUND                                                  
067300         DISPLAY "DS REJECTED - INVALID VEHICLE TYPE "                    
067400                 ADM-VEHICLE-TYPE                                         
067500         GO TO 240-DS-EXIT.                                               
067600                                                                        
067700     MOVE ADM-FLOOR-NUM TO WS-TARGET-FLOOR-NUM.                           
067800     PERFORM 225-FIND-FLOOR THRU 225-EXIT.                                
067900     IF NOT FLOOR-WAS-FOUND                                               
068000         DISPLAY "DS REJECTED - FLOOR NOT FOUND " ADM-FLOOR-NUM           
068100         GO TO 240-DS-EXIT.                                               
068200                                                                        
068300     PERFORM 245-COUNT-AVAIL-OF-TYPE THRU 245-EXIT.                       
068400     IF ADM-COUNT > WS-AVAIL-TYPE-COUNT                                   
068500         DISPLAY "DS REJECTED - NOT ENOUGH AVAILABLE"                     
068600         GO TO 240-DS-EXIT.                                               
068700                                                                        
068800     MOVE ADM-COUNT TO WS-REMOVE-TARGET-COUNT.                            
068900     MOVE ZERO TO WS-REMOVE-DONE-COUNT.                                   
069000     MOVE ZERO TO WS-KEEP-IDX.                                            
069100     PERFORM 246-KEEP-OR-DROP-FOR-DS THRU 246-EXIT                        
069200         VARYING SLT-IDX FROM 1 BY 1 UNTIL SLT-IDX > SLT-COUNT.           
069300     MOVE WS-KEEP-IDX TO SLT-COUNT.                                       
069400     DISPLAY "DS - SLOTS REMOVED ON FLOOR " ADM-FLOOR-NUM.                
069500 240-DS-EXIT.                                                             
069600     EXIT.                                                                
069700                                                                        
069800 245-COUNT-AVAIL-OF-TYPE.                                                 
069900     MOVE ZERO TO WS-AVAIL-TYPE-COUNT.                                    
070000     PERFORM 2455-CHECK-ONE-AVAIL THRU 2455-EXIT                          
070100         VARYING SLT-IDX FROM 1 BY 1 UNTIL SLT-IDX > SLT-COUNT.           
070200 245-EXIT.                                                                
070300     EXIT.                                                                
070400                                                                        
070500 2455-CHECK-ONE-AVAIL.                                                    
070600     IF SLT-FLOOR-NUM(SLT-IDX) = WS-TARGET-FLOOR-NUM                      
070700        AND SLT-VEHICLE-TYPE(SLT-IDX) = WS-COUNT-TYPE                     
070800        AND SLT-OCCUPIED(SLT-IDX) = "N"                                   
070900        AND SLT-RESERVED(SLT-IDX) = "N"                                   
071000         ADD 1 TO WS-AVAIL-TYPE-COUNT.                                    
071100 2455-EXIT.                                                               
071200     EXIT.                                                                
071300                                                                        
071400 246-KEEP-OR-DROP-FOR-DS.                                                 
071500     IF SLT-FLOOR-NUM(SLT-IDX) = WS-TARGET-FLOOR-NUM                      
071600        AND SLT-VEHICLE-TYPE(SLT-IDX) = WS-COUNT-TYPE                     
071700        AND SLT-OCCUPIED(SLT-IDX) = "N"                                   
071800        AND SLT-RESERVED(SLT-IDX) = "N"                                   
071900        AND WS-REMOVE-DONE-COUNT < WS-REMOVE-TARGET-COUNT                 
072000         ADD 1 TO WS-REMOVE-DONE-COUNT                                    
072100         GO TO 246-EXIT.                                                  
072200     ADD 1 TO WS-KEEP-IDX.                                                
072300     IF WS-KEEP-IDX NOT = SLT-IDX                                         
072400         MOVE SLT-ENTRY(SLT-IDX) TO SLT-ENTRY(WS-KEEP-IDX).               
072500 246-EXIT.                                                                
072600     EXIT.                                                                
072700                                                                        
072800 250-ADMIN-CV-CONVERT.                                                    
072900     MOVE "250-ADMIN-CV-CONVERT" TO PARA-NAME.                            
073000     MOVE ADM-VEHICLE-TYPE TO WS-COUNT-TYPE.                              
073100     PERFORM 675-FIND-VT-ROW THRU 675-EXIT.                               
073200     IF NOT VT-WAS-FOUND                                                  
073300         DISPLAY "CV REJECTED - INVALID VEHICLE TYPE "                    
073400                 ADM-VEHICLE-TYPE                                         
073500         GO TO 250-EXIT.                                                  
073600                                                                        
073700     MOVE ADM-TO-TYPE TO WS-COUNT-TYPE.                                   
073800     PERFORM 675-FIND-VT-ROW THRU 675-EXIT.                               
073900     IF NOT VT-WAS-FOUND                                                  
074000         DISPLAY "CV REJECTED - INVALID TO-TYPE "                         
074100                 ADM-TO-TYPE                                              
074200         GO TO 250-EXIT.                                                  
074300                                                                        
074400     MOVE ADM-FLOOR-NUM TO WS-TARGET-FLOOR-NUM.                           
074500     PERFORM 225-FIND-FLOOR THRU 225-EXIT.                                
074600     IF NOT FLOOR-WAS-FOUND                                               
074700         DISPLAY "CV REJECTED - FLOOR NOT FOUND " ADM-FLOOR-NUM           
074800         GO TO 250-EXIT.                                                  
074900                                                                        
075000     MOVE ADM-VEHICLE-TYPE TO WS-COUNT-TYPE.                              
075100     PERFORM 245-COUNT-AVAIL-OF-TYPE THRU 245-EXIT.                       
075200     IF ADM-COUNT > WS-AVAIL-TYPE-COUNT                                   
075300         DISPLAY "CV REJECTED - NOT ENOUGH AVAILABLE"                     
075400         GO TO 250-EXIT.                                                  
075500                                                                        
075600     MOVE ADM-COUNT TO WS-REMOVE-TARGET-COUNT.                            
075700     MOVE ZERO TO WS-REMOVE-DONE-COUNT.                                   
075800     PERFORM 256-CONVERT-ONE-SLOT THRU 256-EXIT                           
075900         VARYING SLT-IDX FROM 1 BY 1                                      
076000         UNTIL SLT-IDX > SLT-COUNT                                        
076100            OR WS-REMOVE-DONE-COUNT >= WS-REMOVE-TARGET-COUNT.            
076200     DISPLAY "CV - SLOTS CONVERTED ON FLOOR " ADM-FLOOR-NUM.              
076300 250-EXIT.                                                                
076400     EXIT.                                                                
076500                                                                        
076600* SLOT-ID TEXT IS LEFT AS BUILT AT CREATION - THE LOT HAS NEVER           
076700* RE-STRUNG AN ID ON A TYPE CHANGE, ONLY ON A BRAND NEW SLOT.             
076800 256-CONVERT-ONE-SLOT.                                                    
076900     IF SLT-FLOOR-NUM(SLT-IDX) NOT = WS-TARGET-FLOOR-NUM                  
077000         GO TO 256-EXIT.                                                  
077100     IF SLT-VEHICLE-TYPE(SLT-IDX) NOT = WS-COUNT-TYPE                     
077200         GO TO 256-EXIT.                                                  
077300     IF SLT-OCCUPIED(SLT-IDX) = "Y" OR SLT-RESERVED(SLT-IDX) = "Y"        
077400         GO TO 256-EXIT.                                                  
077500     MOVE ADM-TO-TYPE TO SLT-VEHICLE-TYPE(SLT-IDX).                       
077600     ADD 1 TO WS-REMOVE-DONE-COUNT.                                       
077700 256-EXIT.                                                                
077800     EXIT.                                                                
077900                                                                        
078000 260-ADMIN-RT-SET-RATE.                                                   
078100     MOVE "260-ADMIN-RT-SET-RATE" TO PARA-NAME.                           
078200     MOVE ADM-VEHICLE-TYPE TO WS-COUNT-TYPE.                              
078300     PERFORM 675-FIND-VT-ROW THRU 675-EXIT.                               
078400     IF NOT VT-WAS-FOUND                                                  
078500         DISPLAY "RT REJECTED - INVALID VEHICLE TYPE "                    
078600                 ADM-VEHICLE-TYPE                                         
078700         GO TO 260-EXIT.                                                  
078800                                                                        
078900     IF ADM-RATE < ZERO                                                   
079000         DISPLAY "RT REJECTED - NEGATIVE RATE"                            
079100         GO TO 260-EXIT.                                                  
079200                                                                        
079300     PERFORM 265-FIND-RATE-ROW THRU 265-EXIT.                             
079400     IF RATE-WAS-FOUND                                                    
079500         MOVE ADM-RATE TO RAT-AMOUNT(RAT-IDX)                             
079600         MOVE "Y" TO RAT-OVERRIDE-FLAG(RAT-IDX)                           
079700     ELSE                                                                 
079800         ADD 1 TO RAT-COUNT                                               
079900         MOVE WS-COUNT-TYPE TO RAT-VEHICLE-TYPE(RAT-COUNT)                
080000         MOVE ADM-RATE TO RAT-AMOUNT(RAT-COUNT)                           
080100         MOVE "Y" TO RAT-OVERRIDE-FLAG(RAT-COUNT).                        
080200                                                                        
080300     DISPLAY "RT - RATE UPDATED FOR TYPE " WS-COUNT-TYPE.                 
080400 260-EXIT.                                                                
080500     EXIT.                                                                
080600                                                                        
080700 265-FIND-RATE-ROW.                                                       
080800     MOVE "N" TO WS-RATE-FOUND-SW.                                        
080900     PERFORM 2655-CHECK-ONE-RATE THRU 2655-EXIT                           
081000         VARYING RAT-IDX FROM 1 BY 1                                      
081100         UNTIL RAT-IDX > RAT-COUNT OR RATE-WAS-FOUND.                     
081200 265-EXIT.                                                                
081300     EXIT.                                                                
081400                                                                        
081500 2655-CHECK-ONE-RATE.                                                     
081600     IF RAT-VEHICLE-TYPE(RAT-IDX) = WS-COUNT-TYPE                         
081700         MOVE "Y" TO WS-RATE-FOUND-SW.                                    
081800 2655-EXIT.                                                               
081900     EXIT.                                                                
082000                                                                        
082100 270-ADMIN-RS-RESERVE.                                                    
082200     MOVE "270-ADMIN-RS-RESERVE" TO PARA-NAME.                            
082300     MOVE ADM-SLOT-ID TO WS-TARGET-SLOT-ID.                               
082400     PERFORM 275-FIND-SLOT-BY-ID THRU 275-EXIT.                           
082500     IF NOT SLOT-WAS-FOUND                                                
082600         DISPLAY "RS REJECTED - SLOT NOT FOUND " ADM-SLOT-ID              
082700         GO TO 270-EXIT.                                                  
082800                                                                        
082900     MOVE ADM-RESERVED-FLAG TO SLT-RESERVED(SLT-IDX).                     
083000     DISPLAY "RS - RESERVATION UPDATED " ADM-SLOT-ID.                     
083100 270-EXIT.                                                                
083200     EXIT.                                                                
083300                                                                        
083400 275-FIND-SLOT-BY-ID.                                                     
083500     MOVE "N" TO WS-SLOT-FOUND-SW.                                        
083600     PERFORM 2755-CHECK-ONE-SLOT-ID THRU 2755-EXIT                        
083700         VARYING SLT-IDX FROM 1 BY 1                                      
083800         UNTIL SLT-IDX > SLT-COUNT OR SLOT-WAS-FOUND.                     
083900 275-EXIT.                                                                
084000     EXIT.                                                                
084100                                                                        
084200 2755-CHECK-ONE-SLOT-ID.                                                  
084300     IF SLT-ID(SLT-IDX) = WS-TARGET-SLOT-ID                               
084400         MOVE "Y" TO WS-SLOT-FOUND-SW.                                    
084500 2755-EXIT.                                                               
084600     EXIT.                                                                
084700                                                                        
084800 280-ADMIN-CF-CONFIG-LOT.                                                 
084900     MOVE "280-ADMIN-CF-CONFIG-LOT" TO PARA-NAME.                         
085000     MOVE ADM-LOT-NAME    TO LOT-HDR-NAME.                                
085100     MOVE ADM-LOT-ADDRESS TO LOT-HDR-ADDRESS.                             
085200     DISPLAY "CF - LOT CONFIGURATION UPDATED".                            
085300 280-EXIT.                                                                
085400     EXIT.                                                                
085500                                                                        
085600******************************************************************        
085700*              G A T E   T R A N S A C T I O N   D R I V E R     *        
085800******************************************************************        
085900 300-GATE-DRIVER.                                                         
086000     MOVE "300-GATE-DRIVER" TO PARA-NAME.                                 
086100     IF GT-IS-ENTRY                                                       
086200         PERFORM 310-GATE-EN-ENTRY THRU 310-EXIT                          
086300     ELSE                                                                 
086400     IF GT-IS-EXIT                                                        
086500         PERFORM 320-GATE-EX-EXIT THRU 320-EXIT                           
086600     ELSE                                                                 
086700     IF GT-IS-LOST                                                        
086800         PERFORM 330-GATE-LT-LOST THRU 330-EXIT                           
086900     ELSE                                                                 
087000         DISPLAY "UNKNOWN GATE TXN CODE " GT-TXN-CODE.                    
087100                                                                        
087200     PERFORM 920-READ-GATE-TXN THRU 920-EXIT.                             
087300 300-EXIT.                                                                
087400     EXIT.                                                                
087500                                                                        
087600 310-GATE-EN-ENTRY.                                                       
087700     MOVE "310-GATE-EN-ENTRY" TO PARA-NAME.                               
087800     MOVE GT-VEHICLE-TYPE TO WS-COUNT-TYPE.                               
087900     PERFORM 675-FIND-VT-ROW THRU 675-EXIT.                               
088000     IF NOT VT-WAS-FOUND                                                  
088100         DISPLAY "EN REJECTED - INVALID VEHICLE TYPE "                    
088200                 GT-VEHICLE-TYPE                                          
088300         GO TO 310-EXIT.                                                  
088400                                                                        
088500     PERFORM 315-COUNT-AVAIL-BY-TYPE THRU 315-EXIT.                       
088600     IF WS-AVAIL-COUNT = ZERO                                             
088700         DISPLAY "EN REJECTED - NO SLOTS AVAILABLE "                      
088800                 GT-VEHICLE-NUMBER                                        
088900         GO TO 310-EXIT.                                                  
089000                                                                        
089100     MOVE GT-VEHICLE-NUMBER TO WS-TARGET-VEHICLE-NUM.                     
089200     PERFORM 316-FIND-ACTIVE-TICKET-BY-VEH THRU 316-EXIT.                 
089300     IF TICKET-WAS-FOUND                                                  
089400         DISPLAY "EN REJECTED - VEHICLE ALREADY PARKED "                  
089500                 GT-VEHICLE-NUMBER                                        
089600         GO TO 310-EXIT.                                                  
089700                                                                        
089800     MOVE GT-VEHICLE-TYPE TO ALLOC-VEHICLE-TYPE.                          
089900     MOVE "N" TO ALLOC-FOUND-FLAG.                                        
090000     CALL "PRKALLOC" USING FLOOR-TABLE, SLOT-TABLE,                       
090100                           ALLOC-PARMS, RETURN-CD.                        
090200     IF NOT ALLOC-SLOT-WAS-FOUND                                          
090300         DISPLAY "EN REJECTED - NO AVAILABLE SLOTS "                      
090400                 GT-VEHICLE-NUMBER                                        
090500         GO TO 310-EXIT.                                                  
090600                                                                        
090700     SET SLT-IDX TO ALLOC-SLOT-SUB.                                       
090800     MOVE "Y" TO SLT-OCCUPIED(SLT-IDX).                                   
090900     MOVE GT-VEHICLE-NUMBER TO SLT-VEHICLE-NUMBER(SLT-IDX).               
091000                                                                        
091100     ADD 1 TO TKT-NEXT-SEQ.                                               
091200     MOVE SLT-FLOOR-NUM(SLT-IDX) TO WS-ID-FLOOR.                          
091300     MOVE GT-VEHICLE-TYPE        TO WS-ID-TYPE.                           
091400     MOVE TKT-NEXT-SEQ           TO WS-ID-SEQ.                            
091500     PERFORM 650-BUILD-TICKET-ID THRU 650-EXIT.                           
091600                                                                        
091700     ADD 1 TO TKT-COUNT.                                                  
091800     MOVE WS-BUILT-TICKET-ID     TO TKT-ID(TKT-COUNT).                    
091900     MOVE GT-VEHICLE-NUMBER      TO TKT-VEHICLE-NUMBER(TKT-COUNT).        
092000     MOVE GT-VEHICLE-TYPE        TO TKT-VEHICLE-TYPE(TKT-COUNT).          
092100     MOVE SLT-ID(SLT-IDX)        TO TKT-SLOT-ID(TKT-COUNT).               
092200     MOVE SLT-FLOOR-NUM(SLT-IDX) TO TKT-FLOOR-NUMBER(TKT-COUNT).          
092300     MOVE GT-ENTRY-TIMESTAMP     TO TKT-ENTRY-TS(TKT-COUNT).              
092400     MOVE ZERO                   TO TKT-EXIT-TS(TKT-COUNT).               
092500     MOVE ZERO                   TO TKT-FARE(TKT-COUNT).                  
092600     MOVE "ACTIVE"                TO TKT-STATUS(TKT-COUNT).               
092700     MOVE GT-GATE-ID              TO TKT-ENTRY-GATE(TKT-COUNT).           
092800     MOVE SPACES                   TO TKT-EXIT-GATE(TKT-COUNT).           
092900     ADD 1 TO CT-VEHICLES-ENTERED.                                        
093000                                                                        
093100     DISPLAY "VEHICLE PARKED " WS-BUILT-TICKET-ID " "                     
093200             GT-VEHICLE-NUMBER " SLOT " SLT-ID(SLT-IDX).                  
093300 310-EXIT.                                                                
093400     EXIT.                                                                
093500                                                                        
093600 315-COUNT-AVAIL-BY-TYPE.                                                 
093700     MOVE ZERO TO WS-AVAIL-COUNT.                                         
093800     PERFORM 3155-CHECK-ONE-AVAIL-SLOT THRU 3155-EXIT                     
093900         VARYING SLT-IDX FROM 1 BY 1 UNTIL SLT-IDX > SLT-COUNT.           
094000 315-EXIT.                                                                
094100     EXIT.                                                                
094200                                                                        
094300 3155-CHECK-ONE-AVAIL-SLOT.                                               
094400     IF SLT-VEHICLE-TYPE(SLT-IDX) = GT-VEHICLE-TYPE                       
094500        AND SLT-OCCUPIED(SLT-IDX) = "N"                                   
094600        AND SLT-RESERVED(SLT-IDX) = "N"                                   
094700         ADD 1 TO WS-AVAIL-COUNT.                                         
094800 3155-EXIT.                                                               
094900     EXIT.                                                                
095000                                                                        
095100 316-FIND-ACTIVE-TICKET-BY-VEH.                                           
095200     MOVE "N" TO WS-TICKET-FOUND-SW.                                      
095300     PERFORM 3165-CHECK-ONE-TICKET-VEH THRU 3165-EXIT                     
095400         VARYING TKT-IDX FROM 1 BY 1                                      
095500         UNTIL TKT-IDX > TKT-COUNT OR TICKET-WAS-FOUND.                   
095600 316-EXIT.                                                                
095700     EXIT.                                                                
095800                                                                        
095900 3165-CHECK-ONE-TICKET-VEH.                                               
096000     IF TKT-VEHICLE-NUMBER(TKT-IDX) = WS-TARGET-VEHICLE-NUM               
096100        AND (TKT-IS-ACTIVE(TKT-IDX) OR TKT-IS-PAID(TKT-IDX))              
096200         MOVE "Y" TO WS-TICKET-FOUND-SW.                                  
096300 3165-EXIT.                                                               
096400     EXIT.                                                                
096500                                                                        
096600 320-GATE-EX-EXIT.                                                        
096700     MOVE "320-GATE-EX-EXIT" TO PARA-NAME.                                
096800     MOVE GT-TICKET-ID TO WS-TARGET-TICKET-ID.                            
096900     PERFORM 325-FIND-TICKET-BY-ID THRU 325-EXIT.                         
097000     IF NOT TICKET-WAS-FOUND                                              
097100         DISPLAY "EX REJECTED - INVALID TICKET ID "                       
097200                 GT-TICKET-ID                                             
097300         GO TO 320-EXIT.                                                  
097400                                                                        
097500     IF NOT (TKT-IS-ACTIVE(TKT-IDX) OR TKT-IS-PAID(TKT-IDX))              
097600         DISPLAY "EX REJECTED - TICKET ALREADY CLOSED "                   
097700                 GT-TICKET-ID                                             
097800         GO TO 320-EXIT.                                                  
097900                                                                        
098000     MOVE TKT-ENTRY-TS(TKT-IDX)     TO FEE-ENTRY-TIMESTAMP.               
098100     MOVE GT-EXIT-TIMESTAMP         TO FEE-EXIT-TIMESTAMP.                
098200     MOVE TKT-VEHICLE-TYPE(TKT-IDX) TO FEE-VEHICLE-TYPE.                  
098300     MOVE TKT-VEHICLE-TYPE(TKT-IDX) TO WS-COUNT-TYPE.                     
098400     PERFORM 670-RESOLVE-RATE THRU 670-EXIT.                              
098500     MOVE WS-RESOLVED-RATE TO FEE-HOURLY-RATE.                            
098600     CALL "PRKFEE" USING FEE-CALC-REC, RETURN-CD2.                        
098700                                                                        
098800     MOVE GT-EXIT-TIMESTAMP TO TKT-EXIT-TS(TKT-IDX).                      
098900     MOVE FEE-FARE-OUT      TO TKT-FARE(TKT-IDX).                         
099000     MOVE "EXITED"           TO TKT-STATUS(TKT-IDX).                      
099100     MOVE GT-GATE-ID         TO TKT-EXIT-GATE(TKT-IDX).                   
099200                                                                        
099300     MOVE TKT-SLOT-ID(TKT-IDX) TO WS-TARGET-SLOT-ID.                      
099400     PERFORM 275-FIND-SLOT-BY-ID THRU 275-EXIT.                           
099500     IF SLOT-WAS-FOUND                                                    
099600         MOVE "N" TO SLT-OCCUPIED(SLT-IDX)                                
099700         MOVE SPACES TO SLT-VEHICLE-NUMBER(SLT-IDX).                      
099800                                                                        
099900     PERFORM 680-WRITE-TICKET-ARCHIVE THRU 680-EXIT.                      
100000     ADD 1 TO CT-VEHICLES-EXITED.                                         
100100     ADD FEE-FARE-OUT TO CT-TOTAL-FARE.                                   
100200                                                                        
100300     DISPLAY "RECEIPT " TKT-ID(TKT-IDX) " "                               
100400             TKT-VEHICLE-NUMBER(TKT-IDX) " FARE " FEE-FARE-OUT.           
100500 320-EXIT.                                                                
100600     EXIT.                                                                
100700                                                                        
100800 325-FIND-TICKET-BY-ID.                                                   
100900     MOVE "N" TO WS-TICKET-FOUND-SW.                                      
101000     PERFORM 3255-CHECK-ONE-TICKET-ID THRU 3255-EXIT                      
101100         VARYING TKT-IDX FROM 1 BY 1                                      
101200         UNTIL TKT-IDX > TKT-COUNT OR TICKET-WAS-FOUND.                   
101300 325-EXIT.                                                                
101400     EXIT.                                                                
101500                                                                        
101600 3255-CHECK-ONE-TICKET-ID.                                                
101700     IF TKT-ID(TKT-IDX) = WS-TARGET-TICKET-ID                             
101800         MOVE "Y" TO WS-TICKET-FOUND-SW.                                  
101900 3255-EXIT.                                                               
102000     EXIT.                                                                
102100                                                                        
102200 330-GATE-LT-LOST.                                                        
102300     MOVE "330-GATE-LT-LOST" TO PARA-NAME.                                
102400     MOVE GT-VEHICLE-NUMBER TO WS-TARGET-VEHICLE-NUM.                     
102500     PERFORM 316-FIND-ACTIVE-TICKET-BY-VEH THRU 316-EXIT.                 
102600     IF NOT TICKET-WAS-FOUND                                              
102700         DISPLAY "LT REJECTED - VEHICLE NOT FOUND "                       
102800                 GT-VEHICLE-NUMBER                                        
102900         GO TO 330-EXIT.                                                  
103000                                                                        
103100     MOVE TKT-ENTRY-TS(TKT-IDX)     TO FEE-ENTRY-TIMESTAMP.               
103200     MOVE GT-EXIT-TIMESTAMP         TO FEE-EXIT-TIMESTAMP.                
103300     MOVE TKT-VEHICLE-TYPE(TKT-IDX) TO FEE-VEHICLE-TYPE.                  
103400     MOVE TKT-VEHICLE-TYPE(TKT-IDX) TO WS-COUNT-TYPE.                     
103500     PERFORM 670-RESOLVE-RATE THRU 670-EXIT.                              
103600     MOVE WS-RESOLVED-RATE TO FEE-HOURLY-RATE.                            
103700     CALL "PRKFEE" USING FEE-CALC-REC, RETURN-CD2.                        
103800                                                                        
103900     COMPUTE WS-LOST-FARE ROUNDED = FEE-FARE-OUT * 2.                     
104000     DISPLAY "PENALTY APPLIED " WS-LOST-FARE " "                          
104100             GT-VEHICLE-NUMBER.                                           
104200                                                                        
104300     MOVE GT-EXIT-TIMESTAMP TO TKT-EXIT-TS(TKT-IDX).                      
104400     MOVE WS-LOST-FARE      TO TKT-FARE(TKT-IDX).                         
104500     MOVE "LOST  "           TO TKT-STATUS(TKT-IDX).                      
104600     MOVE GT-GATE-ID         TO TKT-EXIT-GATE(TKT-IDX).                   
104700                                                                        
104800     MOVE TKT-SLOT-ID(TKT-IDX) TO WS-TARGET-SLOT-ID.                      
104900     PERFORM 275-FIND-SLOT-BY-ID THRU 275-EXIT.                           
105000     IF SLOT-WAS-FOUND                                                    
105100         MOVE "N" TO SLT-OCCUPIED(SLT-IDX)                                
105200         MOVE SPACES TO SLT-VEHICLE-NUMBER(SLT-IDX).                      
105300                                                                        
105400     PERFORM 680-WRITE-TICKET-ARCHIVE THRU 680-EXIT.                      
105500     ADD 1 TO CT-LOST-EXITS.                                              
105600     ADD WS-LOST-FARE TO CT-TOTAL-FARE.                                   
105700 330-EXIT.                                                                
105800     EXIT.                                                                
105900                                                                        
106000 670-RESOLVE-RATE.                                                        
106100     MOVE ZERO TO WS-RESOLVED-RATE.                                       
106200     PERFORM 265-FIND-RATE-ROW THRU 265-EXIT.                             
106300     IF RATE-WAS-FOUND                                                    
106400         MOVE RAT-AMOUNT(RAT-IDX) TO WS-RESOLVED-RATE                     
106500         GO TO 670-EXIT.                                                  
106600                                                                        
106700     PERFORM 675-FIND-VT-ROW THRU 675-EXIT.                               
106800     IF VT-WAS-FOUND                                                      
106900         MOVE VT-DEFAULT-RATE(VT-IDX) TO WS-RESOLVED-RATE                 
107000         GO TO 670-EXIT.                                                  
107100                                                                        
107200     MOVE 20.00 TO WS-RESOLVED-RATE.                                      
107300 670-EXIT.                                                                
107400     EXIT.                                                                
107500                                                                        
107600 675-FIND-VT-ROW.                                                         
107700     MOVE "N" TO WS-VT-FOUND-SW.                                          
107800     PERFORM 6755-CHECK-ONE-VT THRU 6755-EXIT                             
107900         VARYING VT-IDX FROM 1 BY 1                                       
108000         UNTIL VT-IDX > 3 OR VT-WAS-FOUND.                                
108100 675-EXIT.                                                                
108200     EXIT.                                                                
108300                                                                        
108400 6755-CHECK-ONE-VT.                                                       
108500     IF VT-CODE(VT-IDX) = WS-COUNT-TYPE                                   
108600         MOVE "Y" TO WS-VT-FOUND-SW.                                      
108700 6755-EXIT.                                                               
108800     EXIT.                                                                
108900                                                                        
109000 680-WRITE-TICKET-ARCHIVE.                                                
109100     MOVE TKT-ID(TKT-IDX)             TO TICKET-ID.                       
109200     MOVE TKT-VEHICLE-NUMBER(TKT-IDX) TO TICKET-VEHICLE-NUMBER.           
109300     MOVE TKT-VEHICLE-TYPE(TKT-IDX)   TO TICKET-VEHICLE-TYPE.             
109400     MOVE TKT-SLOT-ID(TKT-IDX)        TO TICKET-SLOT-ID.                  
109500     MOVE TKT-FLOOR-NUMBER(TKT-IDX)   TO TICKET-FLOOR-NUMBER.             
109600     MOVE TKT-ENTRY-TS(TKT-IDX)       TO TICKET-ENTRY-TIMESTAMP.          
109700     MOVE TKT-EXIT-TS(TKT-IDX)        TO TICKET-EXIT-TIMESTAMP.           
109800     MOVE TKT-FARE(TKT-IDX)           TO TICKET-FARE.                     
109900     MOVE TKT-STATUS(TKT-IDX)         TO TICKET-STATUS.                   
110000     MOVE TKT-ENTRY-GATE(TKT-IDX)     TO TICKET-ENTRY-GATE.               
110100     MOVE TKT-EXIT-GATE(TKT-IDX)      TO TICKET-EXIT-GATE.                
110200     WRITE TICKET-ARCHIVE-REC FROM TICKET-REC.                            
110300 680-EXIT.                                                                
110400     EXIT.                                                                
110500                                                                        
110600******************************************************************        
110700*              I D   B U I L D   H E L P E R S                   *        
110800******************************************************************        
110900 600-BUILD-SLOT-ID.                                                       
111000     MOVE SPACES TO WS-BUILT-SLOT-ID.                                     
111100     MOVE WS-ID-FLOOR TO WS-FLR-EDIT.                                     
111200     MOVE ZERO TO WS-FLR-LEAD.                                            
111300     INSPECT WS-FLR-EDIT TALLYING WS-FLR-LEAD                             
111400         FOR LEADING SPACE.                                               
111500     MOVE WS-ID-SEQ TO WS-SEQ-EDIT.                                       
111600     MOVE ZERO TO WS-SEQ-LEAD.                                            
111700     INSPECT WS-SEQ-EDIT TALLYING WS-SEQ-LEAD                             
111800         FOR LEADING SPACE.                                               
111900     STRING "F" DELIMITED BY SIZE                                         
112000            WS-FLR-EDIT(WS-FLR-LEAD + 1:) DELIMITED BY SIZE               
112100            "-" DELIMITED BY SIZE                                         
112200            WS-ID-TYPE DELIMITED BY SIZE                                  
112300            "W-S" DELIMITED BY SIZE                                       
112400            WS-SEQ-EDIT(WS-SEQ-LEAD + 1:) DELIMITED BY SIZE               
112500       INTO WS-BUILT-SLOT-ID.                                             
112600 600-EXIT.                                                                
112700     EXIT.                                                                
112800                                                                        
112900 610-BUILD-FLOOR-NAME.                                                    
113000     MOVE SPACES TO WS-BUILT-FLOOR-NAME.                                  
113100     MOVE WS-ID-FLOOR TO WS-FLR-EDIT.                                     
113200     MOVE ZERO TO WS-FLR-LEAD.                                            
113300     INSPECT WS-FLR-EDIT TALLYING WS-FLR-LEAD                             
113400         FOR LEADING SPACE.                                               
113500     STRING "FLOOR " DELIMITED BY SIZE                                    
113600            WS-FLR-EDIT(WS-FLR-LEAD + 1:) DELIMITED BY SIZE               
113700       INTO WS-BUILT-FLOOR-NAME.                                          
113800 610-EXIT.                                                                
113900     EXIT.                                                                
114000                                                                        
114100 650-BUILD-TICKET-ID.                                                     
114200     MOVE SPACES TO WS-BUILT-TICKET-ID.                                   
114300     MOVE WS-ID-FLOOR TO WS-FLR-EDIT.                                     
114400     MOVE ZERO TO WS-FLR-LEAD.                                            
114500     INSPECT WS-FLR-EDIT TALLYING WS-FLR-LEAD                             
114600         FOR LEADING SPACE.                                               
114700     MOVE WS-ID-SEQ TO WS-SEQ-EDIT.                                       
114800     MOVE ZERO TO WS-SEQ-LEAD.                                            
114900     INSPECT WS-SEQ-EDIT TALLYING WS-SEQ-LEAD                             
115000         FOR LEADING SPACE.                                               
115100     STRING "F" DELIMITED BY SIZE                                         
115200            WS-FLR-EDIT(WS-FLR-LEAD + 1:) DELIMITED BY SIZE               
115300            "-" DELIMITED BY SIZE                                         
115400            WS-ID-TYPE DELIMITED BY SIZE                                  
115500            "W-T" DELIMITED BY SIZE                                       
115600            WS-SEQ-EDIT(WS-SEQ-LEAD + 1:) DELIMITED BY SIZE               
115700       INTO WS-BUILT-TICKET-ID.                                           
115800 650-EXIT.                                                                
115900     EXIT.                                                                
116000                                                                        
116100******************************************************************        
116200*            C O N T R O L   T O T A L S   R E P O R T           *        
116300******************************************************************        
116400 800-WRITE-CONTROL-TOTALS.                                                
116500     MOVE "800-WRITE-CONTROL-TOTALS" TO PARA-NAME.                        
116600     WRITE CTL-RPT-REC FROM WS-CTR-HDR-REC AFTER ADVANCING 1.             
116700     WRITE CTL-RPT-REC FROM WS-CTR-BLANK-LINE AFTER ADVANCING 1.          
116800                                                                        
116900     MOVE "VEHICLES ENTERED" TO CTR-LABEL-O.                              
117000     MOVE CT-VEHICLES-ENTERED TO CTR-VALUE-O.                             
117100     WRITE CTL-RPT-REC FROM WS-CTR-SUMMARY-LINE                           
117200         AFTER ADVANCING 1.                                               
117300                                                                        
117400     MOVE "VEHICLES EXITED" TO CTR-LABEL-O.                               
117500     MOVE CT-VEHICLES-EXITED TO CTR-VALUE-O.                              
117600     WRITE CTL-RPT-REC FROM WS-CTR-SUMMARY-LINE                           
117700         AFTER ADVANCING 1.                                               
117800                                                                        
117900     MOVE "LOST TICKET EXITS" TO CTR-LABEL-O.                             
118000     MOVE CT-LOST-EXITS TO CTR-VALUE-O.                                   
118100     WRITE CTL-RPT-REC FROM WS-CTR-SUMMARY-LINE                           
118200         AFTER ADVANCING 1.                                               
118300                                                                        
118400     MOVE CT-TOTAL-FARE TO CTR-FARE-O.                                    
118500     WRITE CTL-RPT-REC FROM WS-CTR-FARE-LINE AFTER ADVANCING 1.           
118600     WRITE CTL-RPT-REC FROM WS-CTR-BLANK-LINE AFTER ADVANCING 1.          
118700                                                                        
118800     MOVE 2 TO WS-COUNT-TYPE.                                             
118900     PERFORM 805-COUNT-TYPE-AVAIL-TOTAL THRU 805-EXIT.                    
119000     MOVE "TWO WHEELER " TO CTR-TYPE-LABEL-O.                             
119100     MOVE WS-TYPE-AVAIL-COUNT TO CTR-TYPE-AVAIL-O.                        
119200     MOVE WS-TYPE-TOTAL-COUNT TO CTR-TYPE-TOTAL-O.                        
119300     WRITE CTL-RPT-REC FROM WS-CTR-TYPE-LINE AFTER ADVANCING 1.           
119400                                                                        
119500     MOVE 4 TO WS-COUNT-TYPE.                                             
119600     PERFORM 805-COUNT-TYPE-AVAIL-TOTAL THRU 805-EXIT.                    
119700     MOVE "FOUR WHEELER" TO CTR-TYPE-LABEL-O.                             
119800     MOVE WS-TYPE-AVAIL-COUNT TO CTR-TYPE-AVAIL-O.                        
119900     MOVE WS-TYPE-TOTAL-COUNT TO CTR-TYPE-TOTAL-O.                        
120000     WRITE CTL-RPT-REC FROM WS-CTR-TYPE-LINE AFTER ADVANCING 1.           
120100                                                                        
120200     MOVE 6 TO WS-COUNT-TYPE.                                             
120300     PERFORM 805-COUNT-TYPE-AVAIL-TOTAL THRU 805-EXIT.                    
120400     MOVE "SIX WHEELER " TO CTR-TYPE-LABEL-O.                             
120500     MOVE WS-TYPE-AVAIL-COUNT TO CTR-TYPE-AVAIL-O.                        
120600     MOVE WS-TYPE-TOTAL-COUNT TO CTR-TYPE-TOTAL-O.                        
120700     WRITE CTL-RPT-REC FROM WS-CTR-TYPE-LINE AFTER ADVANCING 1.           
120800 800-EXIT.                                                                
120900     EXIT.                                                                
121000                                                                        
121100 805-COUNT-TYPE-AVAIL-TOTAL.                                              
121200     MOVE ZERO TO WS-TYPE-AVAIL-COUNT, WS-TYPE-TOTAL-COUNT.               
121300     PERFORM 8055-CHECK-ONE-TYPE-SLOT THRU 8055-EXIT                      
121400         VARYING SLT-IDX FROM 1 BY 1 UNTIL SLT-IDX > SLT-COUNT.           
121500 805-EXIT.                                                                
121600     EXIT.                                                                
121700                                                                        
121800 8055-CHECK-ONE-TYPE-SLOT.                                                
121900     IF SLT-VEHICLE-TYPE(SLT-IDX) NOT = WS-COUNT-TYPE                     
122000         GO TO 8055-EXIT.                                                 
122100     ADD 1 TO WS-TYPE-TOTAL-COUNT.                                        
122200     IF SLT-OCCUPIED(SLT-IDX) = "N"                                       
122300        AND SLT-RESERVED(SLT-IDX) = "N"                                   
122400         ADD 1 TO WS-TYPE-AVAIL-COUNT.                                    
122500 8055-EXIT.                                                               
122600     EXIT.                                                                
122700                                                                        
122800 900-REWRITE-SLOT-MSTR.                                                   
122900     MOVE "900-REWRITE-SLOT-MSTR" TO PARA-NAME.                           
123000     PERFORM 905-WRITE-ONE-SLOT THRU 905-EXIT                             
123100         VARYING SLT-IDX FROM 1 BY 1 UNTIL SLT-IDX > SLT-COUNT.           
123200 900-EXIT.                                                                
123300     EXIT.                                                                
123400                                                                        
123500 905-WRITE-ONE-SLOT.                                                      
123600     MOVE SLT-ENTRY(SLT-IDX) TO SLOT-MASTER-REC.                          
123700     WRITE SLOT-MASTER-OUT-REC FROM SLOT-MASTER-REC.                      
123800 905-EXIT.                                                                
123900     EXIT.                                                                
124000                                                                        
124100 950-CLEANUP.                                                             
124200     MOVE "950-CLEANUP" TO PARA-NAME.                                     
124300     CLOSE FLOOR-MASTER-IN, SLOT-MASTER-IN, RATE-MASTER-IN,               
124400           ADMIN-TXN-FILE, GATE-TXN-FILE, TICKET-ARCHIVE,                 
124500           SLOT-MASTER-OUT, CONTROL-TOTALS-REPORT, SYSOUT.                
124600     DISPLAY "** VEHICLES ENTERED **" CT-VEHICLES-ENTERED.                
124700     DISPLAY "** VEHICLES EXITED  **" CT-VEHICLES-EXITED.                 
124800     DISPLAY "** LOST TICKET EXITS **" CT-LOST-EXITS.                     
124900     DISPLAY "******** NORMAL END OF JOB PRKTXNUP ********".              
125000 950-EXIT.                                                                
125100     EXIT.                                                                
125200                                                                        
125300 1000-ABEND-RTN.                                                          
125400     WRITE SYSOUT-REC FROM ABEND-REC.                                     
125500     CLOSE FLOOR-MASTER-IN, SLOT-MASTER-IN, RATE-MASTER-IN,               
125600           ADMIN-TXN-FILE, GATE-TXN-FILE, TICKET-ARCHIVE,                 
125700           SLOT-MASTER-OUT, CONTROL-TOTALS-REPORT, SYSOUT.                
125800     DISPLAY "*** ABNORMAL END OF JOB-PRKTXNUP ***"                       
125900         UPON CONSOLE.                                                    
126000     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
