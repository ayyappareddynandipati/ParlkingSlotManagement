000100******************************************************************        
000200* COPYBOOK PRKADTXN                                              *        
000300* ADMIN TRANSACTION RECORD READ FROM ADMIN-TXN-FILE.             *        
000400* ONE LAYOUT SERVES ALL EIGHT ADMIN TRANSACTION CODES - EACH     *        
000500* CODE USES ONLY THE FIELDS IT NEEDS, THE REST ARE SPACE/ZERO.   *        
000600******************************************************************        
000700 01  ADMIN-TXN-REC.                                                       
000800     05  ADM-TXN-CODE            PIC X(02).                               
000900         88  ADM-IS-ADD-FLOORS       VALUE "AF".                          
001000         88  ADM-IS-DEL-FLOOR        VALUE "DF".                          
001100         88  ADM-IS-ADD-SLOTS        VALUE "AS".                          
001200         88  ADM-IS-DEL-SLOTS        VALUE "DS".                          
001300         88  ADM-IS-CONVERT          VALUE "CV".                          
001400         88  ADM-IS-SET-RATE         VALUE "RT".                          
001500         88  ADM-IS-RESERVE          VALUE "RS".                          
001600         88  ADM-IS-CONFIG-LOT       VALUE "CF".                          
001700     05  ADM-FLOOR-COUNT         PIC 9(03).                               
001800     05  ADM-TWO-W               PIC 9(03).                               
001900     05  ADM-FOUR-W              PIC 9(03).                               
002000     05  ADM-SIX-W               PIC 9(03).                               
002100     05  ADM-FLOOR-NUM           PIC 9(03).                               
002200     05  ADM-VEHICLE-TYPE        PIC 9(01).                               
002300     05  ADM-TO-TYPE             PIC 9(01).                               
002400     05  ADM-COUNT               PIC 9(04).                               
002500     05  ADM-RATE                PIC S9(03)V99.                           
002600     05  ADM-SLOT-ID             PIC X(12).                               
002700     05  ADM-RESERVED-FLAG       PIC X(01).                               
002800     05  ADM-LOT-NAME            PIC X(40).                               
002900     05  ADM-LOT-ADDRESS         PIC X(60).                               
003000     05  FILLER                  PIC X(09).                               
