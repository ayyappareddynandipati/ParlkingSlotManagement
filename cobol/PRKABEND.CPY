000100******************************************************************        
000200* COPYBOOK PRKABEND                                              *        
000300* COMMON TRACE / ABEND RECORD - SHARED BY ALL PARKING PROGRAMS   *        
000400* CARRIES THE CURRENT PARAGRAPH NAME FOR DUMP READING AND THE    *        
000500* FIELDS WRITTEN TO SYSOUT BY 1000-ABEND-RTN IN EACH PROGRAM.    *        
000600******************************************************************        
000700 01  ABEND-REC.                                                           
000800     05  PARA-NAME              PIC X(30).                                
000900     05  ABEND-REASON           PIC X(60).                                
001000     05  EXPECTED-VAL           PIC X(10).                                
001100     05  ACTUAL-VAL             PIC X(10).                                
001200     05  FILLER                 PIC X(20).                                
001300                                                                        
001400 77  ZERO-VAL                   PIC 9     VALUE 0.                        
001500 77  ONE-VAL                    PIC 9     VALUE 1.                        
