000100******************************************************************        
000200* COPYBOOK PRKGTTXN                                              *        
000300* GATE TRANSACTION RECORD READ FROM GATE-TXN-FILE.  COVERS       *        
000400* VEHICLE ENTRY (EN), VEHICLE EXIT (EX) AND LOST-TICKET (LT).    *        
000500******************************************************************        
000600 01  GATE-TXN-REC.                                                        
000700     05  GT-TXN-CODE             PIC X(02).                               
000800         88  GT-IS-ENTRY             VALUE "EN".                          
000900         88  GT-IS-EXIT              VALUE "EX".                          
001000         88  GT-IS-LOST              VALUE "LT".                          
001100     05  GT-GATE-ID              PIC X(10).                               
001200     05  GT-VEHICLE-NUMBER       PIC X(12).                               
001300     05  GT-VEHICLE-COLOR        PIC X(10).                               
001400     05  GT-VEHICLE-TYPE         PIC 9(01).                               
001500     05  GT-TICKET-ID            PIC X(14).                               
001600     05  GT-ENTRY-TIMESTAMP      PIC 9(14).                               
001700     05  GT-EXIT-TIMESTAMP       PIC 9(14).                               
001800     05  FILLER                  PIC X(13).                               
