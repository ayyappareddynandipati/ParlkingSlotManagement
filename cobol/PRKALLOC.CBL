000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300* PRKALLOC - NEAREST SLOT ALLOCATION SUBPROGRAM                 *         
000400* CALLED BY PRKTXNUP ON EVERY EN GATE TRANSACTION.  SEARCHES THE *        
000500* FLOOR TABLE IN ASCENDING FLOOR NUMBER ORDER, SKIPPING CLOSED   *        
000600* FLOORS, AND RETURNS THE SUBSCRIPT OF THE FIRST UNOCCUPIED,     *        
000700* UNRESERVED SLOT OF THE REQUESTED VEHICLE TYPE IN THE SLOT      *        
000800* TABLE, IN THE ORDER THE SLOTS WERE BUILT.                      *        
000900******************************************************************        
001000 PROGRAM-ID.  PRKALLOC.                                                   
001100 AUTHOR. R HALVERSEN.                                                     
001200 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
001300 DATE-WRITTEN. 06/14/89.                                                  
001400 DATE-COMPILED. 06/14/89.                                                 
001500 SECURITY. NON-CONFIDENTIAL.                                              
001600                                                                        
001700******************************************************************        
001800*                   C H A N G E   L O G                        *          
001900******************************************************************        
002000* 06/14/89  RH  ORIGINAL - SEARCHES FLOOR TABLE THEN SLOT TABLE  *        
002100* 10/04/89  RH  SKIP CLOSED FLOORS PER ADMINISTRATOR DF REQUEST  *        
002200* 01/22/90  JTK SLOT TABLE WAS SEARCHED WHOLE-TABLE EVERY CALL - *        
002300*               NOW LIMITED TO SLOTS ON THE CURRENT FLOOR ONLY   *        
002400*               FOR PERFORMANCE ON LARGE LOTS                   *         
002500* 06/19/91  JTK TICKET #4690 - RESERVED SLOTS WERE BEING HANDED  *        
002600*               OUT, ADDED SLT-NOT-RESERVED CHECK                *        
002700* 03/02/93  RH  ADDED FOUND-FLAG RETURN SO CALLER NO LONGER HAS  *        
002800*               TO TEST SUBSCRIPT AGAINST SLT-COUNT              *        
002900* 12/01/98  LMW Y2K REMEDIATION - NO DATE FIELDS IN THIS PROGRAM *        
003000*               REVIEWED AND SIGNED OFF, REQ #Y2K-119            *        
003100* 02/23/99  LMW CONFIRMED FOR Y2K SIGN-OFF PACKAGE               *        
003200* 09/17/01  DRP TICKET #6933 - DEBUG DISPLAY OF REJECTED SLOT ID *        
003300*               ADDED BEHIND UPSI-0 FOR FIELD SUPPORT CALLS      *        
003400******************************************************************        
003500                                                                        
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-390.                                                
003900 OBJECT-COMPUTER. IBM-390.                                                
004000 SPECIAL-NAMES.                                                           
004100     UPSI-0 ON  STATUS IS PRKALLOC-TRACE-ON                               
004200            OFF STATUS IS PRKALLOC-TRACE-OFF.                             
004300                                                                        
004400 INPUT-OUTPUT SECTION.                                                    
004500                                                                        
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800                                                                        
004900 WORKING-STORAGE SECTION.                                                 
005000 01  MISC-FIELDS.                                                         
005100     05  WS-REQUESTED-TYPE       PIC 9(01).                               
005200     05  WS-FLOOR-FOUND-SW       PIC X(01).                               
005300         88  FLOOR-SLOT-FOUND        VALUE "Y".                           
005400         88  FLOOR-SLOT-NOT-FOUND    VALUE "N".                           
005500     05  WS-REJECTED-SLOT-ID     PIC X(12).                               
005600                                                                        
005700 LINKAGE SECTION.                                                         
005800* THE CALLER'S FLOOR TABLE AND SLOT TABLE, PASSED BY REFERENCE -          
005900* SAME COPYBOOKS PRKTXNUP CARRIES IN ITS OWN WORKING-STORAGE.             
006000     COPY PRKFLOOR.                                                       
006100     COPY PRKSLOT.                                                        
006200                                                                        
006300 01  ALLOC-PARMS.                                                         
006400     05  ALLOC-VEHICLE-TYPE      PIC 9(01).                               
006500     05  ALLOC-SLOT-SUB          PIC 9(04) COMP.                          
006600     05  ALLOC-FOUND-FLAG        PIC X(01).                               
006700         88  ALLOC-SLOT-WAS-FOUND    VALUE "Y".                           
006800         88  ALLOC-SLOT-NOT-FOUND    VALUE "N".                           
006900                                                                        
007000* DEBUG VIEW OF THE RETURN PARMS FOR THE UPSI-0 TRACE DISPLAYS -          
007100* LETS FIELD SUPPORT SEE THE RAW BYTES WITHOUT A SEPARATE MAP.            
007200 01  ALLOC-PARMS-DISPLAY REDEFINES ALLOC-PARMS.                           
007300     05  APD-VEHICLE-TYPE-X      PIC X(01).                               
007400     05  APD-SLOT-SUB-X          PIC X(04).                               
007500     05  APD-FOUND-FLAG-X        PIC X(01).                               
007600                                                                        
007700 01  RETURN-CD                   PIC 9(4) COMP.                           
007800                                                                        
007900 PROCEDURE DIVISION USING FLOOR-TABLE, SLOT-TABLE,                        
008000                           ALLOC-PARMS, RETURN-CD.                        
008100     MOVE ALLOC-VEHICLE-TYPE TO WS-REQUESTED-TYPE.                        
008200     MOVE "N" TO ALLOC-FOUND-FLAG.                                        
008300     MOVE "N" TO WS-FLOOR-FOUND-SW.                                       
008400                                                                        
008500     PERFORM 100-SEARCH-FLOORS THRU 100-EXIT                              
008600         VARYING FLR-IDX FROM 1 BY 1                                      
008700         UNTIL FLR-IDX > FLR-COUNT OR FLOOR-SLOT-FOUND.                   
008800                                                                        
008900     MOVE ZERO TO RETURN-CD.                                              
009000     GOBACK.                                                              
009100                                                                        
009200 100-SEARCH-FLOORS.                                                       
009300     IF FLR-OPERATIONAL(FLR-IDX) = "N"                                    
009400         GO TO 100-EXIT.                                                  
009500                                                                        
009600     PERFORM 150-SEARCH-SLOTS-ON-FLOOR THRU 150-EXIT                      
009700         VARYING SLT-IDX FROM 1 BY 1                                      
009800         UNTIL SLT-IDX > SLT-COUNT OR FLOOR-SLOT-FOUND.                   
009900 100-EXIT.                                                                
010000     EXIT.                                                                
010100                                                                        
010200 150-SEARCH-SLOTS-ON-FLOOR.                                               
010300     IF SLT-FLOOR-NUM(SLT-IDX) NOT = FLR-NUMBER(FLR-IDX)                  
010400         GO TO 150-EXIT.                                                  
010500                                                                        
010600     IF SLT-VEHICLE-TYPE(SLT-IDX) NOT = WS-REQUESTED-TYPE                 
010700         GO TO 150-EXIT.                                                  
010800                                                                        
010900     IF SLT-OCCUPIED(SLT-IDX) = "Y" OR SLT-RESERVED(SLT-IDX) = "Y"        
011000         MOVE SLT-ID(SLT-IDX) TO WS-REJECTED-SLOT-ID                      
011100         IF PRKALLOC-TRACE-ON                                             
011200             DISPLAY "PRKALLOC SKIP " WS-REJECTED-SLOT-ID                 
011300         END-IF                                                           
011400         GO TO 150-EXIT.                                                  
011500                                                                        
011600     MOVE "Y" TO WS-FLOOR-FOUND-SW.                                       
011700     MOVE SLT-IDX TO ALLOC-SLOT-SUB.                                      
011800     MOVE "Y" TO ALLOC-FOUND-FLAG.                                        
011900 150-EXIT.                                                                
012000     EXIT.                                                                
