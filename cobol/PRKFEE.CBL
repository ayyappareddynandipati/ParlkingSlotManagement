000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300* PRKFEE - HOURLY FEE CALCULATOR SUBPROGRAM                     *         
000400* CALLED BY PRKTXNUP ON EVERY EX AND LT GATE TRANSACTION TO     *         
000500* COMPUTE THE FARE DUE FOR A CLOSED TICKET.  GIVEN AN ENTRY AND *         
000600* AN EXIT TIMESTAMP (YYYYMMDDHHMMSS) AND AN HOURLY RATE ALREADY *         
000700* RESOLVED BY THE CALLER, RETURNS THE FARE ROUNDED UP TO THE    *         
000800* NEXT WHOLE HOUR, MINIMUM ONE HOUR.                            *         
000900******************************************************************        
001000 PROGRAM-ID.  PRKFEE.                                                     
001100 AUTHOR. R HALVERSEN.                                                     
001200 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
001300 DATE-WRITTEN. 06/14/89.                                                  
001400 DATE-COMPILED. 06/14/89.                                                 
001500 SECURITY. NON-CONFIDENTIAL.                                              
001600                                                                        
001700******************************************************************        
001800*                   C H A N G E   L O G                        *          
001900******************************************************************        
002000* 06/14/89  RH  ORIGINAL - REPLACES MANUAL FARE LOOKUP CARDS     *        
002100* 09/02/89  RH  ADDED MINIMUM-ONE-HOUR FLOOR PER LOT MGR REQUEST *        
002200* 03/11/90  RH  CORRECTED PARTIAL-HOUR ROUND UP - WAS TRUNCATING *        
002300* 11/27/90  JTK CHANGED RATE FIELD FROM CALLER-SUPPLIED CONSTANT *        
002400*               TO LINKAGE PARM SO RT TRANSACTIONS TAKE EFFECT   *        
002500* 05/08/91  JTK TICKET #4471 - FARE OFF BY ONE HOUR AT MIDNIGHT  *        
002600*               ROLLOVER, REWROTE DAY-NUMBER ARITHMETIC          *        
002700* 02/19/92  RH  REVIEWED LEAP YEAR LOGIC AFTER 1992 CALENDAR     *        
002800*               AUDIT - NO CHANGE REQUIRED                      *         
002900* 08/30/93  JTK ADDED CUM-DAYS-TABLE REDEFINE TO REPLACE THE     *        
003000*               NESTED IF CHAIN FOR MONTH LENGTHS                *        
003100* 04/14/94  RH  TICKET #5820 - COMP-3 INTERMEDIATE OVERFLOWED ON *        
003200*               MULTI-DAY LOST TICKETS, WIDENED WORK FIELDS      *        
003300* 12/01/98  LMW Y2K REMEDIATION - TIMESTAMP YEAR FIELD WAS       *        
003400*               ALREADY FOUR DIGITS, VERIFIED DAY-NUMBER MATH    *        
003500*               ROLLS CENTURY BOUNDARY CORRECTLY, NO CODE CHANGE *        
003600* 02/23/99  LMW CONFIRMED FOR Y2K SIGN-OFF PACKAGE, REQ #Y2K-118 *        
003700* 07/15/03  DRP TICKET #7290 - ROUNDED COMPUTE DEFENSIVELY, FARE *        
003800*               WAS COMING BACK ONE CENT SHORT ON SOME 6W RATES *         
003900******************************************************************        
004000                                                                        
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-390.                                                
004400 OBJECT-COMPUTER. IBM-390.                                                
004500 SPECIAL-NAMES.                                                           
004600     UPSI-0 ON  STATUS IS PRKFEE-TRACE-ON                                 
004700            OFF STATUS IS PRKFEE-TRACE-OFF.                               
004800                                                                        
004900 INPUT-OUTPUT SECTION.                                                    
005000                                                                        
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300                                                                        
005400 WORKING-STORAGE SECTION.                                                 
005500 01  MISC-FIELDS.                                                         
005600     05  WS-ENTRY-TS             PIC 9(14).                               
005700     05  WS-EXIT-TS              PIC 9(14).                               
005800     05  WS-WORK-YEAR            PIC 9(4)  COMP.                          
005900     05  WS-WORK-MONTH           PIC 9(2)  COMP.                          
006000     05  WS-WORK-DAY             PIC 9(2)  COMP.                          
006100     05  WS-WORK-DAYNBR          PIC 9(9)  COMP.                          
006200     05  WS-ENTRY-DAYNBR         PIC 9(9)  COMP.                          
006300     05  WS-EXIT-DAYNBR          PIC 9(9)  COMP.                          
006400     05  WS-ENTRY-MIN-OF-DAY     PIC 9(5)  COMP.                          
006500     05  WS-EXIT-MIN-OF-DAY      PIC 9(5)  COMP.                          
006600     05  WS-TOTAL-MINUTES        PIC 9(9)  COMP.                          
006700     05  WS-HOURS                PIC 9(5)  COMP.                          
006800     05  WS-REMAINDER-MIN        PIC 9(5)  COMP.                          
006900     05  WS-Q4                   PIC 9(5)  COMP.                          
007000     05  WS-Q100                 PIC 9(5)  COMP.                          
007100     05  WS-Q400                 PIC 9(5)  COMP.                          
007200     05  WS-LEAP-DAYS            PIC 9(5)  COMP.                          
007300     05  WS-LEAP-REM             PIC 9(2)  COMP.                          
007400     05  WS-LEAP-REM-100         PIC 9(2)  COMP.                          
007500     05  WS-LEAP-REM-400         PIC 9(3)  COMP.                          
007600     05  WS-FARE-WORK            PIC 9(7)V99 COMP-3.                      
007700     05  WS-IS-LEAP-YEAR         PIC X(1).                                
007800         88  LEAP-YEAR               VALUE "Y".                           
007900         88  NOT-LEAP-YEAR           VALUE "N".                           
008000                                                                        
008100* PULLS THE CALENDAR PARTS OUT OF A 14-DIGIT TIMESTAMP WITHOUT AN         
008200* UNSTRING - SAME TRICK THE MASTER FILE HEADER USES FOR HDR-DATE.         
008300 01  WS-ENTRY-TS-GROUP REDEFINES WS-ENTRY-TS.                             
008400     05  WTE-YEAR                PIC 9(4).                                
008500     05  WTE-MONTH               PIC 9(2).                                
008600     05  WTE-DAY                 PIC 9(2).                                
008700     05  WTE-HOUR                PIC 9(2).                                
008800     05  WTE-MINUTE              PIC 9(2).                                
008900     05  WTE-SECOND              PIC 9(2).                                
009000                                                                        
009100 01  WS-EXIT-TS-GROUP REDEFINES WS-EXIT-TS.                               
009200     05  WTX-YEAR                PIC 9(4).                                
009300     05  WTX-MONTH               PIC 9(2).                                
009400     05  WTX-DAY                 PIC 9(2).                                
009500     05  WTX-HOUR                PIC 9(2).                                
009600     05  WTX-MINUTE              PIC 9(2).                                
009700     05  WTX-SECOND              PIC 9(2).                                
009800                                                                        
009900* CUMULATIVE DAYS PRIOR TO EACH MONTH, NON-LEAP YEAR, BUILT BY            
010000* VALUE CLAUSE AND REDEFINED INTO A TABLE - NO INTRINSIC DATE             
010100* FUNCTION IS USED ANYWHERE IN THIS SUBPROGRAM.                           
010200 01  CUM-DAYS-TABLE-AREA.                                                 
010300     05  FILLER                  PIC 9(3)  VALUE 000.                     
010400     05  FILLER                  PIC 9(3)  VALUE 031.                     
010500     05  FILLER                  PIC 9(3)  VALUE 059.                     
010600     05  FILLER                  PIC 9(3)  VALUE 090.                     
010700     05  FILLER                  PIC 9(3)  VALUE 120.                     
010800     05  FILLER                  PIC 9(3)  VALUE 151.                     
010900     05  FILLER                  PIC 9(3)  VALUE 181.                     
011000     05  FILLER                  PIC 9(3)  VALUE 212.                     
011100     05  FILLER                  PIC 9(3)  VALUE 243.                     
011200     05  FILLER                  PIC 9(3)  VALUE 273.                     
011300     05  FILLER                  PIC 9(3)  VALUE 304.                     
011400     05  FILLER                  PIC 9(3)  VALUE 334.                     
011500                                                                        
011600 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-TABLE-AREA.                        
011700     05  CDT-ENTRY               PIC 9(3) OCCURS 12 TIMES                 
011800                                  INDEXED BY CDT-IDX.                     
011900                                                                        
012000 LINKAGE SECTION.                                                         
012100 01  FEE-CALC-REC.                                                        
012200     05  FEE-ENTRY-TIMESTAMP     PIC 9(14).                               
012300     05  FEE-EXIT-TIMESTAMP      PIC 9(14).                               
012400     05  FEE-VEHICLE-TYPE        PIC 9(01).                               
012500     05  FEE-HOURLY-RATE         PIC 9(03)V99.                            
012600     05  FEE-FARE-OUT            PIC 9(05)V99.                            
012700                                                                        
012800 01  RETURN-CD                   PIC 9(4) COMP.                           
012900                                                                        
013000 PROCEDURE DIVISION USING FEE-CALC-REC, RETURN-CD.                        
013100     PERFORM 100-CALC-FEE THRU 100-EXIT.                                  
013200     MOVE ZERO TO RETURN-CD.                                              
013300     GOBACK.                                                              
013400                                                                        
013500 100-CALC-FEE.                                                            
013600     MOVE FEE-ENTRY-TIMESTAMP TO WS-ENTRY-TS.                             
013700     MOVE FEE-EXIT-TIMESTAMP  TO WS-EXIT-TS.                              
013800                                                                        
013900     MOVE WTE-YEAR  TO WS-WORK-YEAR.                                      
014000     MOVE WTE-MONTH TO WS-WORK-MONTH.                                     
014100     MOVE WTE-DAY   TO WS-WORK-DAY.                                       
014200     PERFORM 250-CALC-DAY-NUMBER THRU 250-EXIT.                           
014300     MOVE WS-WORK-DAYNBR TO WS-ENTRY-DAYNBR.                              
014400                                                                        
014500     MOVE WTX-YEAR  TO WS-WORK-YEAR.                                      
014600     MOVE WTX-MONTH TO WS-WORK-MONTH.                                     
014700     MOVE WTX-DAY   TO WS-WORK-DAY.                                       
014800     PERFORM 250-CALC-DAY-NUMBER THRU 250-EXIT.                           
014900     MOVE WS-WORK-DAYNBR TO WS-EXIT-DAYNBR.                               
015000                                                                        
015100     COMPUTE WS-ENTRY-MIN-OF-DAY = (WTE-HOUR * 60) + WTE-MINUTE.          
015200     COMPUTE WS-EXIT-MIN-OF-DAY  = (WTX-HOUR * 60) + WTX-MINUTE.          
015300                                                                        
015400     COMPUTE WS-TOTAL-MINUTES =                                           
015500         ((WS-EXIT-DAYNBR - WS-ENTRY-DAYNBR) * 1440)                      
015600          + (WS-EXIT-MIN-OF-DAY - WS-ENTRY-MIN-OF-DAY).                   
015700                                                                        
015800     DIVIDE WS-TOTAL-MINUTES BY 60 GIVING WS-HOURS                        
015900         REMAINDER WS-REMAINDER-MIN.                                      
016000                                                                        
016100     IF WS-REMAINDER-MIN > 0                                              
016200         ADD 1 TO WS-HOURS                                                
016300     END-IF.                                                              
016400                                                                        
016500     IF WS-HOURS < 1                                                      
016600         MOVE 1 TO WS-HOURS                                               
016700     END-IF.                                                              
016800                                                                        
016900* TICKET #7290 - COMPUTE ROUNDED IS DEFENSIVE, NOT STRICTLY       071503DR
017000* NEEDED SINCE HOURS IS AN INTEGER AND RATE HAS 2 DECIMALS        071503DR
017100     COMPUTE WS-FARE-WORK ROUNDED = WS-HOURS * FEE-HOURLY-RATE.           
017200     MOVE WS-FARE-WORK TO FEE-FARE-OUT.                                   
017300 100-EXIT.                                                                
017400     EXIT.                                                                
017500                                                                        
017600 250-CALC-DAY-NUMBER.                                                     
017700     DIVIDE WS-WORK-YEAR BY 4   GIVING WS-Q4                              
017800                                 REMAINDER WS-LEAP-REM.                   
017900     DIVIDE WS-WORK-YEAR BY 100 GIVING WS-Q100 REMAINDER                  
018000                                 WS-LEAP-REM-100.                         
018100     DIVIDE WS-WORK-YEAR BY 400 GIVING WS-Q400 REMAINDER                  
018200                                 WS-LEAP-REM-400.                         
018300                                                                        
018400     IF WS-LEAP-REM = 0                                                   
018500        AND (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0)              
018600         MOVE "Y" TO WS-IS-LEAP-YEAR                                      
018700     ELSE                                                                 
018800         MOVE "N" TO WS-IS-LEAP-YEAR                                      
018900     END-IF.                                                              
019000                                                                        
019100     COMPUTE WS-LEAP-DAYS = WS-Q4 - WS-Q100 + WS-Q400.                    
019200                                                                        
019300     SET CDT-IDX TO WS-WORK-MONTH.                                        
019400     COMPUTE WS-WORK-DAYNBR =                                             
019500         (WS-WORK-YEAR * 365) + WS-LEAP-DAYS                              
019600          + CDT-ENTRY(CDT-IDX) + WS-WORK-DAY.                             
019700                                                                        
019800     IF WS-WORK-MONTH > 2 AND LEAP-YEAR                                   
019900         ADD 1 TO WS-WORK-DAYNBR                                          
020000     END-IF.                                                              
020100 250-EXIT.                                                                
020200     EXIT.                                                                
