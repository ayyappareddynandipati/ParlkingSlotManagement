000100******************************************************************        
000200* COPYBOOK PRKLOT                                                *        
000300* LOT-LEVEL CONFIGURATION RECORD - NAME, ADDRESS AND THE MAXIMUM *        
000400* CAPACITY USED BY PRKBOARD TO FOOT THE OCCUPANCY PERCENTAGE.    *        
000500******************************************************************        
000600 01  PARKING-LOT-REC.                                                     
000700     05  LOT-NAME                PIC X(40).                               
000800     05  LOT-ADDRESS             PIC X(60).                               
000900     05  LOT-MAX-CAPACITY        PIC 9(06).                               
001000     05  FILLER                  PIC X(14).                               
001100                                                                        
001200 01  LOT-HEADER.                                                          
001300     05  LOT-HDR-NAME            PIC X(40)  VALUE SPACES.                 
001400     05  LOT-HDR-ADDRESS         PIC X(60)  VALUE SPACES.                 
001500     05  LOT-HDR-MAX-CAPACITY    PIC 9(06)  VALUE ZERO.                   
