000100******************************************************************        
000200* COPYBOOK PRKSLOT                                               *        
000300* SLOT MASTER RECORD AND IN-MEMORY SLOT TABLE.                   *        
000400* ONE ENTRY PER PARKING SLOT.  SLOT-MASTER-IN IS LOADED AT       *        
000500* THE START OF THE RUN AND SLOT-MASTER-OUT IS WRITTEN AT END     *        
000600* OF RUN, REFLECTING EVERY ADMIN AND GATE TRANSACTION APPLIED.   *        
000700******************************************************************        
000800 01  SLOT-MASTER-REC.                                                     
000900     05  SLOT-ID                 PIC X(12).                               
001000     05  SLOT-FLOOR-NUM          PIC 9(03).                               
001100     05  SLOT-NUMBER             PIC 9(04).                               
001200     05  SLOT-VEHICLE-TYPE       PIC 9(01).                               
001300     05  SLOT-OCCUPIED           PIC X(01).                               
001400         88  SLOT-IS-OCCUPIED        VALUE "Y".                           
001500         88  SLOT-IS-EMPTY            VALUE "N".                          
001600     05  SLOT-RESERVED           PIC X(01).                               
001700         88  SLOT-IS-RESERVED        VALUE "Y".                           
001800         88  SLOT-NOT-RESERVED        VALUE "N".                          
001900     05  SLOT-VEHICLE-NUMBER     PIC X(12).                               
002000     05  FILLER                  PIC X(46).                               
002100                                                                        
002200* THE SLOT-ID IS BUILT BY EACH PROGRAM AS Fnnn-tt-Snnnn.  THIS            
002300* REDEFINE LETS A PARAGRAPH PICK THE ID APART WITHOUT A SEPARATE          
002400* UNSTRING WHEN ONLY THE FLOOR OR TYPE PORTION IS NEEDED.                 
002500 01  SLOT-ID-PARTS REDEFINES SLOT-MASTER-REC.                             
002600     05  SID-FLOOR-TEXT          PIC X(04).                               
002700     05  SID-DASH-1              PIC X(01).                               
002800     05  SID-TYPE-TEXT           PIC X(02).                               
002900     05  SID-DASH-2              PIC X(01).                               
003000     05  SID-SEQ-TEXT            PIC X(04).                               
003100     05  FILLER                  PIC X(68).                               
003200                                                                        
003300 01  SLOT-TABLE.                                                          
003400     05  SLT-COUNT               PIC 9(04)  COMP VALUE ZERO.              
003500     05  SLT-ENTRY OCCURS 3000 TIMES                                      
003600             INDEXED BY SLT-IDX.                                          
003700         10  SLT-ID              PIC X(12).                               
003800         10  SLT-FLOOR-NUM       PIC 9(03).                               
003900         10  SLT-NUMBER          PIC 9(04).                               
004000         10  SLT-VEHICLE-TYPE    PIC 9(01).                               
004100         10  SLT-OCCUPIED        PIC X(01).                               
004200             88  SLT-IS-OCCUPIED     VALUE "Y".                           
004300             88  SLT-IS-EMPTY        VALUE "N".                           
004400         10  SLT-RESERVED        PIC X(01).                               
004500             88  SLT-IS-RESERVED     VALUE "Y".                           
004600             88  SLT-NOT-RESERVED    VALUE "N".                           
004700         10  SLT-VEHICLE-NUMBER  PIC X(12).                               
